000100***************************************************************** 00000100
000200*USRCOPY  -  USER / LOGIN ACCOUNT MASTER RECORD LAYOUT            00000200
000300*                                                                 00000300
000400*   ONE RECORD PER LOGIN ACCOUNT (CUSTOMER, EMPLOYEE OR MANAGER). 00000400
000500*   USR-ID MATCHES THE EMPLOYEE OR CUSTOMER ID FOR A LINKED       00000500
000600*   ACCOUNT.  CODE WITH:                                          00000600
000700*       COPY USRCOPY REPLACING ==:TAG:== BY ==xxx==.              00000700
000800*                                                                 00000800
000900*   CHANGE ACTIVITY:                                              00000900
001000*     DATE     INIT  REQUEST   DESCRIPTION                        00001000
001100*     03/14/88  DES  SG-0119   ORIGINAL LAYOUT.                   00001100
001200*     11/02/91  LKW  SG-0602   ADDED USR-LOGIN-CODE FOR THE NEW   00001200
001300*                               EMPLOYEE ACCESS CODE FEATURE.     00001300
001400*     09/02/98  RTM  SG-1254   Y2K - USR-CREATED-AT IS STORED AS  00001400
001500*                               AN ISO TIMESTAMP, ALREADY 4-DIGIT 00001500
001600*                               YEAR, NO CHANGE REQUIRED.         00001600
001700***************************************************************** 00001700
001800 01  :TAG:-REC.                                                   00001800
001900     05  :TAG:-USR-ID                PIC 9(9).                    00001900
002000     05  :TAG:-USR-USERNAME          PIC X(50).                   00002000
002100     05  :TAG:-USR-FULLNAME          PIC X(100).                  00002100
002200     05  :TAG:-USR-NAME              PIC X(100).                  00002200
002300     05  :TAG:-USR-CREATED-AT        PIC X(30).                   00002300
002400     05  :TAG:-USR-CREATED-AT-R REDEFINES                         00002400
002500         :TAG:-USR-CREATED-AT.                                    00002500
002600         10  :TAG:-USR-CRTD-YEAR     PIC X(4).                    00002600
002700         10  FILLER                  PIC X.                       00002700
002800         10  :TAG:-USR-CRTD-MONTH    PIC X(2).                    00002800
002900         10  FILLER                  PIC X.                       00002900
003000         10  :TAG:-USR-CRTD-DAY      PIC X(2).                    00003000
003100         10  FILLER                  PIC X(20).                   00003100
003200     05  :TAG:-USR-ROLE              PIC X(10).                   00003200
003300         88  :TAG:-USR-IS-MANAGER    VALUE 'MANAGER'.             00003300
003400         88  :TAG:-USR-IS-EMPLOYEE   VALUE 'EMPLOYEE'.            00003400
003500         88  :TAG:-USR-IS-CUSTOMER   VALUE 'CUSTOMER'.            00003500
003600     05  :TAG:-USR-LOGIN-CODE        PIC X(20).                   00003600
003700     05  FILLER                      PIC X(1).                    00003700
