000100***************************************************************** 00000100
000200*OITCOPY  -  ORDER ITEM (MENU LINE) RECORD LAYOUT                 00000200
000300*                                                                 00000300
000400*   ONE RECORD PER MENU ITEM LINE ON AN ORDER.  ITEMS FOR THE     00000400
000500*   SAME ORDER ARE GROUPED TOGETHER ON THE FILE, OIT-ORDER-ID     00000500
000600*   ASCENDING.  CODE WITH:                                        00000600
000700*       COPY OITCOPY REPLACING ==:TAG:== BY ==xxx==.              00000700
000800*                                                                 00000800
000900*   CHANGE ACTIVITY:                                              00000900
001000*     DATE     INIT  REQUEST   DESCRIPTION                        00001000
001100*     03/14/88  DES  SG-0121   ORIGINAL LAYOUT.                   00001100
001200*     09/02/98  RTM  SG-1254   Y2K REVIEW - NO DATE FIELDS ON     00001200
001300*                               THIS RECORD, NO CHANGE REQUIRED.  00001300
001400***************************************************************** 00001400
001500 01  :TAG:-REC.                                                   00001500
001600     05  :TAG:-OIT-ORDER-ID           PIC 9(9).                   00001600
001700     05  :TAG:-OIT-ORDER-ID-A REDEFINES                           00001700
001800         :TAG:-OIT-ORDER-ID           PIC X(9).                   00001800
001900     05  :TAG:-OIT-ITEM-NAME          PIC X(100).                 00001900
002000     05  :TAG:-OIT-QUANTITY           PIC 9(5)       COMP.        00002000
002100     05  FILLER                       PIC X(25).                  00002100
