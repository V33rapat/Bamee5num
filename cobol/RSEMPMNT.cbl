000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF SUNGARDEN HOSPITALITY GROUP    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RSEMPMNT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D.E. SAWYER                                           00000700
000800*                                                                 00000800
000900* MAINTAINS THE EMPLOYEE MASTER AND ITS LINKED LOGIN-ACCOUNT      00000900
001000* MASTER FROM A SORTED TRANSACTION FILE OF ADD / UPDATE / DELETE  00001000
001100* REQUESTS COMING OFF THE RESTAURANT MANAGEMENT SYSTEM'S          00001100
001200* EMPLOYEE ONBOARDING SCREEN.  FOR EACH ADD, A UNIQUE LOGIN       00001200
001300* USERNAME IS RESOLVED AND AN ACCESS CODE IS GENERATED, AND A     00001300
001400* CREDENTIALS LINE IS PRODUCED FOR THE NEW HIRE'S PAPERWORK.      00001400
001500*                                                                 00001500
001600* A GOOD CASE FOR WALKTHROUGH - MERGES TWO MASTERS IN LOCKSTEP    00001600
001700*                                                                 00001700
001800****************************************************************  00001800
001900*                                                                 00001900
002000* Transaction file record descriptions (ETRCOPY):                 00002000
002100*     0    1    1    2    2    3    3    4    4    5    5    6    00002100
002200* ....5....0....5....0....5....0....5....0....5....0....5....0..  00002200
002300*                                                                 00002300
002400* *  <== an asterisk in column one of ETR-COMMENT-FLAG is a       00002400
002500*        comment line, skipped entirely by this program           00002500
002600* ETR-COMMAND ETR-EMP-ID ETR-NAME       ETR-POSITION ETR-USERNAME 00002600
002700*   ADD       blank      required       optional     optional     00002700
002800*   UPDATE    required   optional       optional     n/a          00002800
002900*   DELETE    required   n/a            n/a          n/a          00002900
003000*                                                                 00003000
003100* THE TRANSACTION FILE MUST ARRIVE SORTED ASCENDING ON            00003100
003200* ETR-EMP-ID, WITH ALL ADD TRANSACTIONS (ETR-EMP-ID = ZERO)       00003200
003300* SORTED TO THE END OF THE FILE - THIS PROGRAM DOES NOT SORT.     00003300
003400*                                                                 00003400
003500****************************************************************  00003500
003600*                                                                 00003600
003700* CHANGE ACTIVITY:                                                00003700
003800*   DATE      INIT  REQUEST   DESCRIPTION                         00003800
003900*   02/06/89  DES   SG-0140   ORIGINAL PROGRAM - ADD/UPDATE ONLY, 00003900
004000*                              NO LOGIN ACCOUNT SIDE.             00004000
004100*   08/19/89  DES   SG-0177   ADDED DELETE TRANSACTION.           00004100
004200*   04/02/91  LKW   SG-0560   ADDED LINKED USER-MASTER MAINTENANCE00004200
004300*                              SO LOGIN ACCOUNTS STAY IN STEP WITH00004300
004400*                              THE EMP MASTER ON UPDATE/DELETE.   00004400
004500*   11/02/91  LKW   SG-0602   ADDED USERNAME RESOLUTION, ACCESS   00004500
004600*                              CODE GENERATION AND THE CREDENTIALS00004600
004700*                              OUTPUT FILE FOR NEW HIRES.         00004700
004800*   03/30/93  PDQ   SG-0790   FIXED SLUG ROUTINE - EMBEDDED DIGITS00004800
004900*                              IN THE NAME WERE BEING DROPPED.    00004900
005000*   09/02/98  RTM   SG-1254   Y2K - CURRENT-DATE NOW WINDOWED INTO00005000
005100*                              A 4-DIGIT WS-RUN-YEAR FOR THE USER 00005100
005200*                              MASTER TIMESTAMP (SEE 910-WIN-YR). 00005200
005300*   06/19/03  PDQ   SG-1790   RAISED USERNAME TABLE FROM 200 TO   00005300
005400*                              500 ENTRIES - SITE OUTGREW THE CAP.00005400
005500*   01/14/08  GAH   SG-2240   CASCADE DELETE NOW ALSO REMOVED THE 00005500
005600*                              USER RECORD WHEN THE TWO FILES HAD 00005600
005700*                              DRIFTED OUT OF STEP - BUG FIX.     00005700
005800****************************************************************  00005800
005900 IDENTIFICATION DIVISION.                                         00005900
006000 PROGRAM-ID.    RSEMPMNT.                                         00006000
006100 AUTHOR.        D.E. SAWYER.                                      00006100
006200 INSTALLATION.  SUNGARDEN HOSPITALITY GROUP - DATA CENTER.        00006200
006300 DATE-WRITTEN.  02/06/89.                                         00006300
006400 DATE-COMPILED.                                                   00006400
006500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         00006500
006600 ENVIRONMENT DIVISION.                                            00006600
006700 CONFIGURATION SECTION.                                           00006700
006800 SPECIAL-NAMES.                                                   00006800
006900     C01 IS TOP-OF-FORM                                           00006900
007000     CLASS LOWER-ALPHA  IS 'a' THRU 'z'                           00007000
007100     CLASS UPPER-ALPHA  IS 'A' THRU 'Z'                           00007100
007200     CLASS NUMERIC-DIGIT IS '0' THRU '9'.                         00007200
007300 INPUT-OUTPUT SECTION.                                            00007300
007400 FILE-CONTROL.                                                    00007400
007500     SELECT OLD-EMPLOYEE-MASTER ASSIGN TO EMPOLD                  00007500
007600         ACCESS IS SEQUENTIAL                                     00007600
007700         FILE STATUS  IS  WS-EMPOLD-STATUS.                       00007700
007800     SELECT OLD-USER-MASTER     ASSIGN TO USROLD                  00007800
007900         ACCESS IS SEQUENTIAL                                     00007900
008000         FILE STATUS  IS  WS-USROLD-STATUS.                       00008000
008100     SELECT NEW-EMPLOYEE-MASTER ASSIGN TO EMPNEW                  00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-EMPNEW-STATUS.                       00008300
008400     SELECT NEW-USER-MASTER     ASSIGN TO USRNEW                  00008400
008500         ACCESS IS SEQUENTIAL                                     00008500
008600         FILE STATUS  IS  WS-USRNEW-STATUS.                       00008600
008700     SELECT EMP-TRANSACTION-FILE ASSIGN TO EMPTRAN                00008700
008800         ACCESS IS SEQUENTIAL                                     00008800
008900         FILE STATUS  IS  WS-EMPTRAN-STATUS.                      00008900
009000     SELECT CREDENTIALS-FILE    ASSIGN TO CREDOUT                 00009000
009100         ACCESS IS SEQUENTIAL                                     00009100
009200         FILE STATUS  IS  WS-CREDOUT-STATUS.                      00009200
009300     SELECT REPORT-FILE         ASSIGN TO EMPRPT                  00009300
009400         ACCESS IS SEQUENTIAL                                     00009400
009500         FILE STATUS  IS  WS-REPORT-STATUS.                       00009500
009600****************************************************************  00009600
009700 DATA DIVISION.                                                   00009700
009800 FILE SECTION.                                                    00009800
009900*                                                                 00009900
010000 FD  OLD-EMPLOYEE-MASTER                                          00010000
010100     RECORDING MODE IS F                                          00010100
010200     BLOCK CONTAINS 0 RECORDS.                                    00010200
010300 COPY EMPCOPY REPLACING ==:TAG:== BY ==OEM==.                     00010300
010400*                                                                 00010400
010500 FD  OLD-USER-MASTER                                              00010500
010600     RECORDING MODE IS F                                          00010600
010700     BLOCK CONTAINS 0 RECORDS.                                    00010700
010800 COPY USRCOPY REPLACING ==:TAG:== BY ==OUM==.                     00010800
010900*                                                                 00010900
011000 FD  NEW-EMPLOYEE-MASTER                                          00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY EMPCOPY REPLACING ==:TAG:== BY ==NEM==.                     00011200
011300*                                                                 00011300
011400 FD  NEW-USER-MASTER                                              00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY USRCOPY REPLACING ==:TAG:== BY ==NUM==.                     00011600
011700*                                                                 00011700
011800 FD  EMP-TRANSACTION-FILE                                         00011800
011900     RECORDING MODE IS F.                                         00011900
012000 COPY ETRCOPY REPLACING ==:TAG:== BY ==ETR==.                     00012000
012100*                                                                 00012100
012200 FD  CREDENTIALS-FILE                                             00012200
012300     RECORDING MODE IS F.                                         00012300
012400 01  CRD-REC.                                                     00012400
012500     05  CRD-USERNAME               PIC X(50).                    00012500
012600     05  CRD-LOGIN-CODE              PIC X(20).                   00012600
012700     05  FILLER                      PIC X(10).                   00012700
012800*                                                                 00012800
012900 FD  REPORT-FILE                                                  00012900
013000     RECORDING MODE IS F.                                         00013000
013100 01  REPORT-RECORD                   PIC X(132).                  00013100
013200****************************************************************  00013200
013300 WORKING-STORAGE SECTION.                                         00013300
013400****************************************************************  00013400
013500*                                                                 00013500
013600 01  SYSTEM-DATE-AND-TIME.                                        00013600
013700     05  CURRENT-DATE.                                            00013700
013800         10  CURRENT-YEAR            PIC 9(2).                    00013800
013900         10  CURRENT-MONTH           PIC 9(2).                    00013900
014000         10  CURRENT-DAY             PIC 9(2).                    00014000
014100     05  CURRENT-TIME.                                            00014100
014200         10  CURRENT-HOUR            PIC 9(2).                    00014200
014300         10  CURRENT-MINUTE          PIC 9(2).                    00014300
014400         10  CURRENT-SECOND          PIC 9(2).                    00014400
014500         10  CURRENT-HNDSEC          PIC 9(2).                    00014500
014600     05  FILLER                      PIC X(4).                    00014600
014700*                                                                 00014700
014800* 09/02/98 RTM SG-1254 - Y2K WINDOWING OF THE 2-DIGIT ACCEPT YEAR 00014800
014900*                                                                 00014900
015000 01  WS-RUN-TIMESTAMP.                                            00015000
015100     05  WS-RUN-CENTURY              PIC 9(2).                    00015100
015200     05  WS-RUN-YEAR-OF-CENTURY      PIC 9(2).                    00015200
015300     05  WS-RUN-YEAR-4 REDEFINES                                  00015300
015400         WS-RUN-TIMESTAMP            PIC 9(4).                    00015400
015500     05  WS-RUN-STAMP-TEXT            PIC X(30).                  00015500
015600     05  FILLER                       PIC X(6).                   00015600
015700*                                                                 00015700
015800 01  WS-FIELDS.                                                   00015800
015900     05  WS-EMPOLD-STATUS            PIC X(2)  VALUE SPACES.      00015900
016000     05  WS-USROLD-STATUS            PIC X(2)  VALUE SPACES.      00016000
016100     05  WS-EMPNEW-STATUS            PIC X(2)  VALUE SPACES.      00016100
016200     05  WS-USRNEW-STATUS            PIC X(2)  VALUE SPACES.      00016200
016300     05  WS-EMPTRAN-STATUS           PIC X(2)  VALUE SPACES.      00016300
016400     05  WS-CREDOUT-STATUS           PIC X(2)  VALUE SPACES.      00016400
016500     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.      00016500
016600     05  WS-TRAN-EOF                 PIC X     VALUE SPACES.      00016600
016700         88  WS-NO-MORE-TRAN         VALUE 'Y'.                   00016700
016800     05  WS-EMPOLD-EOF               PIC X     VALUE SPACES.      00016800
016900         88  WS-NO-MORE-EMPOLD       VALUE 'Y'.                   00016900
017000     05  WS-USROLD-EOF               PIC X     VALUE SPACES.      00017000
017100         88  WS-NO-MORE-USROLD       VALUE 'Y'.                   00017100
017200     05  WS-TRAN-OK                  PIC X     VALUE 'Y'.         00017200
017300         88  WS-TRAN-IS-OK           VALUE 'Y'.                   00017300
017400     05  WS-TRAN-MSG                 PIC X(50) VALUE SPACES.      00017400
017500     05  FILLER                      PIC X(9).                    00017500
017600*                                                                 00017600
017700 01  WS-COUNTERS.                                                 00017700
017800     05  NUM-ADD-REQUESTS            PIC S9(7)  COMP-3  VALUE +0. 00017800
017900     05  NUM-ADD-PROCESSED           PIC S9(7)  COMP-3  VALUE +0. 00017900
018000     05  NUM-UPDATE-REQUESTS         PIC S9(7)  COMP-3  VALUE +0. 00018000
018100     05  NUM-UPDATE-PROCESSED        PIC S9(7)  COMP-3  VALUE +0. 00018100
018200     05  NUM-DELETE-REQUESTS         PIC S9(7)  COMP-3  VALUE +0. 00018200
018300     05  NUM-DELETE-PROCESSED        PIC S9(7)  COMP-3  VALUE +0. 00018300
018400     05  NUM-TRAN-ERRORS             PIC S9(7)  COMP-3  VALUE +0. 00018400
018500     05  FILLER                      PIC X(6).                    00018500
018600*                                                                 00018600
018700* THE COUNTERS ARE CARRIED COMP-3 FOR THE STATS REPORT, BUT THE   00018700
018800* CONSOLE DUMP AT ABEND TIME IS EASIER TO READ AGAINST THE RAW    00018800
018900* PACKED BYTES, SO A BYTE-VIEW REDEFINES IS KEPT HANDY BELOW.     00018900
019000*                                                                 00019000
019100 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.                      00019100
019200     05  WS-COUNTERS-RAW             PIC X(28).                   00019200
019300*                                                                 00019300
019400 01  WS-NEXT-ID-FIELDS.                                           00019400
019500     05  WS-MAX-EMP-ID               PIC 9(9)   COMP.             00019500
019600     05  WS-MAX-USR-ID               PIC 9(9)   COMP.             00019600
019700     05  WS-NEW-EMP-ID               PIC 9(9)   COMP.             00019700
019800     05  FILLER                      PIC X(4).                    00019800
019900 01  WS-NEXT-ID-ALPHA REDEFINES WS-NEXT-ID-FIELDS.                00019900
020000     05  WS-NEXT-ID-RAW              PIC X(16).                   00020000
020100*                                                                 00020100
020200 01  WS-USERNAME-TABLE.                                           00020200
020300     05  WS-USERNAME-COUNT           PIC 9(4)   COMP.             00020300
020400     05  WS-USERNAME-ENTRY           PIC X(50)  OCCURS 500 TIMES  00020400
020500                                      INDEXED BY WS-UNAME-IDX.    00020500
020600     05  FILLER                      PIC X(8).                    00020600
020700*                                                                 00020700
020800 01  WS-SLUG-FIELDS.                                              00020800
020900     05  WS-SLUG-BASE                PIC X(50)  VALUE SPACES.     00020900
021000     05  WS-SLUG-CANDIDATE           PIC X(50)  VALUE SPACES.     00021000
021100     05  WS-SLUG-SUFFIX              PIC 9(4)   COMP  VALUE 0.    00021100
021200     05  WS-SLUG-SUFFIX-ED           PIC ZZZ9          VALUE ZERO.00021200
021300     05  WS-SLUG-SUFFIX-POS          PIC 9(2)   COMP  VALUE 0.    00021300
021400     05  WS-SLUG-SUFFIX-LEN          PIC 9(2)   COMP  VALUE 0.    00021400
021500     05  WS-SLUG-SRC-LEN             PIC 9(3)   COMP  VALUE 0.    00021500
021600     05  WS-SLUG-OUT-LEN             PIC 9(3)   COMP  VALUE 0.    00021600
021700     05  WS-SLUG-IDX                 PIC 9(3)   COMP  VALUE 0.    00021700
021800     05  WS-SLUG-WORK                PIC X(100) VALUE SPACES.     00021800
021900     05  WS-SLUG-CHAR                PIC X       VALUE SPACE.     00021900
022000     05  WS-SLUG-FOUND-SW            PIC X             VALUE 'N'. 00022000
022100         88  WS-SLUG-DUP-FOUND       VALUE 'Y'.                   00022100
022200     05  FILLER                      PIC X(7).                    00022200
022300*                                                                 00022300
022400 01  WS-LOGIN-CODE-FIELDS.                                        00022400
022500     05  WS-LOGIN-CODE               PIC X(20)  VALUE SPACES.     00022500
022600     05  WS-LOGIN-SEED               PIC 9(9)   COMP  VALUE 0.    00022600
022700     05  WS-LOGIN-SEED-DISP          PIC 9(9)          VALUE 0.   00022700
022800     05  FILLER                      PIC X(6).                    00022800
022900*                                                                 00022900
023000 01  ERR-MSG-BAD-TRAN.                                            00023000
023100     05  FILLER                      PIC X(31)                    00023100
023200                  VALUE 'Error Processing Transaction. '.         00023200
023300     05  ERR-MSG-DATA1               PIC X(35)  VALUE SPACES.     00023300
023400     05  ERR-MSG-DATA2               PIC X(66)  VALUE SPACES.     00023400
023500 01  RPT-HEADER1.                                                 00023500
023600     05  FILLER                      PIC X(40)                    00023600
023700               VALUE 'EMPLOYEE MASTER MAINTENANCE    DATE: '.     00023700
023800     05  RPT-MM                      PIC 99.                      00023800
023900     05  FILLER                      PIC X     VALUE '/'.         00023900
024000     05  RPT-DD                      PIC 99.                      00024000
024100     05  FILLER                      PIC X     VALUE '/'.         00024100
024200     05  RPT-CCYY                    PIC 9(4).                    00024200
024300     05  FILLER                      PIC X(55) VALUE SPACES.      00024300
024400 01  RPT-TRAN-DETAIL1.                                            00024400
024500     05  RPT-TRAN-MSG1                PIC X(31) VALUE SPACES.     00024500
024600     05  RPT-TRAN-EMP-ID              PIC 9(9).                   00024600
024700     05  FILLER                       PIC X(1)  VALUE SPACE.      00024700
024800     05  RPT-TRAN-USERNAME            PIC X(50).                  00024800
024900     05  FILLER                       PIC X(41) VALUE SPACES.     00024900
025000 01  RPT-STATS-DETAIL.                                            00025000
025100     05  RPT-TRAN                    PIC X(10).                   00025100
025200     05  FILLER                      PIC X(4)     VALUE SPACES.   00025200
025300     05  RPT-NUM-TRANS               PIC ZZZ,ZZ9.                 00025300
025400     05  FILLER                      PIC X(3)     VALUE SPACES.   00025400
025500     05  RPT-NUM-TRAN-PROC           PIC ZZZ,ZZ9.                 00025500
025600     05  FILLER                      PIC X(88)   VALUE SPACES.    00025600
025700****************************************************************  00025700
025800 PROCEDURE DIVISION.                                              00025800
025900****************************************************************  00025900
026000*                                                                 00026000
026100 000-MAIN.                                                        00026100
026200     ACCEPT CURRENT-DATE FROM DATE.                               00026200
026300     ACCEPT CURRENT-TIME FROM TIME.                               00026300
026400     PERFORM 910-WINDOW-YEAR.                                     00026400
026500*                                                                 00026500
026600     PERFORM 110-SCAN-OLD-EMPLOYEE THRU 110-EXIT.                 00026600
026700     PERFORM 120-SCAN-OLD-USER     THRU 120-EXIT.                 00026700
026800*                                                                 00026800
026900     PERFORM 200-OPEN-FILES.                                      00026900
027000     PERFORM 900-INIT-REPORT.                                     00027000
027100*                                                                 00027100
027200     PERFORM 610-READ-OLD-EMPLOYEE.                               00027200
027300     PERFORM 620-READ-OLD-USER.                                   00027300
027400     PERFORM 600-READ-TRANSACTION.                                00027400
027500*                                                                 00027500
027600     PERFORM 300-PROCESS-TRANSACTIONS THRU 300-EXIT               00027600
027700             UNTIL WS-NO-MORE-TRAN.                               00027700
027800*                                                                 00027800
027900     PERFORM 410-COPY-REMAINING-MASTERS.                          00027900
028000     PERFORM 950-REPORT-STATS.                                    00028000
028100     PERFORM 990-CLOSE-FILES.                                     00028100
028200*                                                                 00028200
028300     GOBACK.                                                      00028300
028400*                                                                 00028400
028500 110-SCAN-OLD-EMPLOYEE.                                           00028500
028600     MOVE 0 TO WS-MAX-EMP-ID.                                     00028600
028700     OPEN INPUT OLD-EMPLOYEE-MASTER.                              00028700
028800     IF WS-EMPOLD-STATUS NOT = '00'                               00028800
028900         GO TO 110-EXIT                                           00028900
029000     END-IF.                                                      00029000
029100     PERFORM 115-SCAN-EMP-LOOP WITH TEST AFTER                    00029100
029200             UNTIL WS-EMPOLD-STATUS NOT = '00'.                   00029200
029300     CLOSE OLD-EMPLOYEE-MASTER.                                   00029300
029400 110-EXIT.                                                        00029400
029500     EXIT.                                                        00029500
029600*                                                                 00029600
029700 115-SCAN-EMP-LOOP.                                               00029700
029800     READ OLD-EMPLOYEE-MASTER.                                    00029800
029900     IF WS-EMPOLD-STATUS = '00'                                   00029900
030000         IF OEM-EMP-ID > WS-MAX-EMP-ID                            00030000
030100             MOVE OEM-EMP-ID TO WS-MAX-EMP-ID                     00030100
030200         END-IF                                                   00030200
030300     END-IF.                                                      00030300
030400*                                                                 00030400
030500 120-SCAN-OLD-USER.                                               00030500
030600     MOVE 0        TO WS-MAX-USR-ID.                              00030600
030700     MOVE 0        TO WS-USERNAME-COUNT.                          00030700
030800     OPEN INPUT OLD-USER-MASTER.                                  00030800
030900     IF WS-USROLD-STATUS NOT = '00'                               00030900
031000         GO TO 120-EXIT                                           00031000
031100     END-IF.                                                      00031100
031200     PERFORM 125-SCAN-USR-LOOP WITH TEST AFTER                    00031200
031300             UNTIL WS-USROLD-STATUS NOT = '00'.                   00031300
031400     CLOSE OLD-USER-MASTER.                                       00031400
031500 120-EXIT.                                                        00031500
031600     EXIT.                                                        00031600
031700*                                                                 00031700
031800 125-SCAN-USR-LOOP.                                               00031800
031900     READ OLD-USER-MASTER.                                        00031900
032000     IF WS-USROLD-STATUS = '00'                                   00032000
032100         IF OUM-USR-ID > WS-MAX-USR-ID                            00032100
032200             MOVE OUM-USR-ID TO WS-MAX-USR-ID                     00032200
032300         END-IF                                                   00032300
032400         IF WS-USERNAME-COUNT < 500                               00032400
032500             ADD 1 TO WS-USERNAME-COUNT                           00032500
032600             MOVE OUM-USR-USERNAME                                00032600
032700                 TO WS-USERNAME-ENTRY(WS-USERNAME-COUNT)          00032700
032800         END-IF                                                   00032800
032900     END-IF.                                                      00032900
033000*                                                                 00033000
033100 200-OPEN-FILES.                                                  00033100
033200     OPEN INPUT  OLD-EMPLOYEE-MASTER                              00033200
033300                 OLD-USER-MASTER                                  00033300
033400                 EMP-TRANSACTION-FILE                             00033400
033500          OUTPUT NEW-EMPLOYEE-MASTER                              00033500
033600                 NEW-USER-MASTER                                  00033600
033700                 CREDENTIALS-FILE                                 00033700
033800                 REPORT-FILE.                                     00033800
033900*                                                                 00033900
034000 300-PROCESS-TRANSACTIONS.                                        00034000
034100     IF ETR-COMMENT-FLAG = '*'                                    00034100
034200         PERFORM 600-READ-TRANSACTION                             00034200
034300         GO TO 300-EXIT                                           00034300
034400     END-IF.                                                      00034400
034500     MOVE 'Y' TO WS-TRAN-OK.                                      00034500
034600     EVALUATE TRUE                                                00034600
034700         WHEN ETR-CMD-ADD                                         00034700
034800             PERFORM 310-PROCESS-ADD-TRAN THRU 310-EXIT           00034800
034900         WHEN ETR-CMD-UPDATE                                      00034900
035000             PERFORM 320-PROCESS-UPDATE-TRAN THRU 320-EXIT        00035000
035100         WHEN ETR-CMD-DELETE                                      00035100
035200             PERFORM 330-PROCESS-DELETE-TRAN THRU 330-EXIT        00035200
035300         WHEN OTHER                                               00035300
035400             MOVE 'INVALID TRANSACTION COMMAND' TO ERR-MSG-DATA1  00035400
035500             MOVE ETR-COMMAND TO ERR-MSG-DATA2                    00035500
035600             PERFORM 800-REPORT-BAD-TRAN                          00035600
035700     END-EVALUATE.                                                00035700
035800     IF WS-TRAN-IS-OK                                             00035800
035900         PERFORM 830-REPORT-TRAN-PROCESSED                        00035900
036000     END-IF.                                                      00036000
036100     PERFORM 600-READ-TRANSACTION.                                00036100
036200 300-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400*                                                                 00036400
036500* ADD TRANSACTIONS ALWAYS CARRY THE HIGHEST EMP-ID ON THE RUN, SO 00036500
036600* ANY OLD-MASTER RECORDS NOT YET COPIED FORWARD BY A POSITIONING  00036600
036700* CALL MUST BE FLUSHED TO THE NEW MASTERS FIRST, OR THE NEW       00036700
036800* RECORD WOULD LAND AHEAD OF THEM AND BREAK ASCENDING ID ORDER.   00036800
036900*                                                                 00036900
037000 310-PROCESS-ADD-TRAN.                                            00037000
037100     ADD 1 TO NUM-ADD-REQUESTS.                                   00037100
037200     PERFORM 410-COPY-REMAINING-MASTERS.                          00037200
037300     IF ETR-NAME-SW NOT = 'Y' OR ETR-NAME = SPACES                00037300
037400         MOVE 'EMPLOYEE NAME IS REQUIRED ON ADD' TO ERR-MSG-DATA1 00037400
037500         MOVE SPACES TO ERR-MSG-DATA2                             00037500
037600         PERFORM 800-REPORT-BAD-TRAN                              00037600
037700         GO TO 310-EXIT                                           00037700
037800     END-IF.                                                      00037800
037900     ADD 1 TO WS-MAX-EMP-ID.                                      00037900
038000     MOVE WS-MAX-EMP-ID TO WS-NEW-EMP-ID.                         00038000
038100     PERFORM 500-RESOLVE-USERNAME.                                00038100
038200     PERFORM 520-GENERATE-LOGIN-CODE.                             00038200
038300*                                                                 00038300
038400     MOVE WS-NEW-EMP-ID  TO NEM-EMP-ID.                           00038400
038500     MOVE ETR-NAME       TO NEM-EMP-NAME.                         00038500
038600     IF ETR-POSITION-SW = 'Y'                                     00038600
038700         MOVE ETR-POSITION TO NEM-EMP-POSITION                    00038700
038800     ELSE                                                         00038800
038900         MOVE SPACES TO NEM-EMP-POSITION                          00038900
039000     END-IF.                                                      00039000
039100     PERFORM 700-WRITE-NEW-EMPLOYEE.                              00039100
039200*                                                                 00039200
039300     MOVE WS-NEW-EMP-ID      TO NUM-USR-ID.                       00039300
039400     MOVE WS-SLUG-CANDIDATE  TO NUM-USR-USERNAME.                 00039400
039500     MOVE ETR-NAME           TO NUM-USR-FULLNAME.                 00039500
039600     MOVE ETR-NAME           TO NUM-USR-NAME.                     00039600
039700     MOVE WS-RUN-STAMP-TEXT  TO NUM-USR-CREATED-AT.               00039700
039800     MOVE 'EMPLOYEE'         TO NUM-USR-ROLE.                     00039800
039900     MOVE WS-LOGIN-CODE      TO NUM-USR-LOGIN-CODE.               00039900
040000     PERFORM 710-WRITE-NEW-USER.                                  00040000
040100*                                                                 00040100
040200     MOVE WS-SLUG-CANDIDATE  TO CRD-USERNAME.                     00040200
040300     MOVE WS-LOGIN-CODE      TO CRD-LOGIN-CODE.                   00040300
040400     PERFORM 720-WRITE-CREDENTIALS.                               00040400
040500*                                                                 00040500
040600     ADD 1 TO NUM-ADD-PROCESSED.                                  00040600
040700     MOVE WS-NEW-EMP-ID      TO RPT-TRAN-EMP-ID.                  00040700
040800     MOVE WS-SLUG-CANDIDATE  TO RPT-TRAN-USERNAME.                00040800
040900 310-EXIT.                                                        00040900
041000     EXIT.                                                        00041000
041100*                                                                 00041100
041200 320-PROCESS-UPDATE-TRAN.                                         00041200
041300     ADD 1 TO NUM-UPDATE-REQUESTS.                                00041300
041400     PERFORM 400-POSITION-MASTERS THRU 400-EXIT.                  00041400
041500     IF OEM-EMP-ID NOT = ETR-EMP-ID OR WS-NO-MORE-EMPOLD          00041500
041600         MOVE 'NO MATCHING EMPLOYEE ID:    ' TO ERR-MSG-DATA1     00041600
041700         MOVE ETR-EMP-ID-ALPHA TO ERR-MSG-DATA2                   00041700
041800         PERFORM 800-REPORT-BAD-TRAN                              00041800
041900         GO TO 320-EXIT                                           00041900
042000     END-IF.                                                      00042000
042100     MOVE OEM-EMP-ID TO NEM-EMP-ID.                               00042100
042200     IF ETR-NAME-SW = 'Y' AND ETR-NAME NOT = SPACES               00042200
042300         MOVE ETR-NAME TO NEM-EMP-NAME                            00042300
042400     ELSE                                                         00042400
042500         MOVE OEM-EMP-NAME TO NEM-EMP-NAME                        00042500
042600     END-IF.                                                      00042600
042700     IF ETR-POSITION-SW = 'Y'                                     00042700
042800         MOVE ETR-POSITION TO NEM-EMP-POSITION                    00042800
042900     ELSE                                                         00042900
043000         MOVE OEM-EMP-POSITION TO NEM-EMP-POSITION                00043000
043100     END-IF.                                                      00043100
043200     PERFORM 700-WRITE-NEW-EMPLOYEE.                              00043200
043300     PERFORM 610-READ-OLD-EMPLOYEE.                               00043300
043400*                                                                 00043400
043500     IF OUM-USR-ID = ETR-EMP-ID AND NOT WS-NO-MORE-USROLD         00043500
043600         MOVE OUM-REC TO NUM-REC                                  00043600
043700         IF ETR-NAME-SW = 'Y' AND ETR-NAME NOT = SPACES           00043700
043800             MOVE ETR-NAME TO NUM-USR-FULLNAME                    00043800
043900             MOVE ETR-NAME TO NUM-USR-NAME                        00043900
044000         END-IF                                                   00044000
044100         PERFORM 710-WRITE-NEW-USER                               00044100
044200         PERFORM 620-READ-OLD-USER                                00044200
044300     END-IF.                                                      00044300
044400*                                                                 00044400
044500     ADD 1 TO NUM-UPDATE-PROCESSED.                               00044500
044600     MOVE NEM-EMP-ID         TO RPT-TRAN-EMP-ID.                  00044600
044700     MOVE SPACES             TO RPT-TRAN-USERNAME.                00044700
044800 320-EXIT.                                                        00044800
044900     EXIT.                                                        00044900
045000*                                                                 00045000
045100 330-PROCESS-DELETE-TRAN.                                         00045100
045200     ADD 1 TO NUM-DELETE-REQUESTS.                                00045200
045300     PERFORM 400-POSITION-MASTERS THRU 400-EXIT.                  00045300
045400     IF OEM-EMP-ID NOT = ETR-EMP-ID OR WS-NO-MORE-EMPOLD          00045400
045500         MOVE 'NO MATCHING EMPLOYEE ID:    ' TO ERR-MSG-DATA1     00045500
045600         MOVE ETR-EMP-ID-ALPHA TO ERR-MSG-DATA2                   00045600
045700         PERFORM 800-REPORT-BAD-TRAN                              00045700
045800         GO TO 330-EXIT                                           00045800
045900     END-IF.                                                      00045900
046000*                                                                 00046000
046100*    CASCADE-DELETE RULE - DROP THE EMPLOYEE RECORD WITHOUT       00046100
046200*    COPYING IT FORWARD, AND SKIP THE MATCHING USER RECORD TOO,   00046200
046300*    SINCE THE EMPLOYEE DELETE ITSELF SUCCEEDED.  SG-2240 FIXED   00046300
046400*    A CASE WHERE THE USER RECORD WAS MISSED WHEN THE TWO FILES   00046400
046500*    DRIFTED OUT OF STEP - WE NOW RE-TEST THE KEY HERE INSTEAD    00046500
046600*    OF ASSUMING POSITIONAL ALIGNMENT.                            00046600
046700*                                                                 00046700
046800     PERFORM 610-READ-OLD-EMPLOYEE.                               00046800
046900     IF OUM-USR-ID = ETR-EMP-ID AND NOT WS-NO-MORE-USROLD         00046900
047000         PERFORM 620-READ-OLD-USER                                00047000
047100     END-IF.                                                      00047100
047200     ADD 1 TO NUM-DELETE-PROCESSED.                               00047200
047300     MOVE ETR-EMP-ID         TO RPT-TRAN-EMP-ID.                  00047300
047400     MOVE SPACES              TO RPT-TRAN-USERNAME.               00047400
047500 330-EXIT.                                                        00047500
047600     EXIT.                                                        00047600
047700*                                                                 00047700
047800 400-POSITION-MASTERS.                                            00047800
047900     PERFORM 410-COPY-ONE-MASTER-PAIR                             00047900
048000         UNTIL OEM-EMP-ID >= ETR-EMP-ID OR WS-NO-MORE-EMPOLD.     00048000
048100 400-EXIT.                                                        00048100
048200     EXIT.                                                        00048200
048300*                                                                 00048300
048400 410-COPY-ONE-MASTER-PAIR.                                        00048400
048500     MOVE OEM-REC TO NEM-REC.                                     00048500
048600     PERFORM 700-WRITE-NEW-EMPLOYEE.                              00048600
048700     IF OUM-USR-ID = OEM-EMP-ID AND NOT WS-NO-MORE-USROLD         00048700
048800         MOVE OUM-REC TO NUM-REC                                  00048800
048900         PERFORM 710-WRITE-NEW-USER                               00048900
049000         PERFORM 620-READ-OLD-USER                                00049000
049100     END-IF.                                                      00049100
049200     PERFORM 610-READ-OLD-EMPLOYEE.                               00049200
049300*                                                                 00049300
049400 410-COPY-REMAINING-MASTERS.                                      00049400
049500     PERFORM 410-COPY-ONE-MASTER-PAIR                             00049500
049600         UNTIL WS-NO-MORE-EMPOLD.                                 00049600
049700     PERFORM 415-COPY-ONE-USER WITH TEST BEFORE                   00049700
049800             UNTIL WS-NO-MORE-USROLD.                             00049800
049900*                                                                 00049900
050000 415-COPY-ONE-USER.                                               00050000
050100     MOVE OUM-REC TO NUM-REC.                                     00050100
050200     PERFORM 710-WRITE-NEW-USER.                                  00050200
050300     PERFORM 620-READ-OLD-USER.                                   00050300
050400*                                                                 00050400
050500* 500-RESOLVE-USERNAME IMPLEMENTS THE SLUGIFY/SUFFIX RULE FROM    00050500
050600* THE ONBOARDING SCREEN - A CALLER-SUPPLIED NAME IS TREATED THE   00050600
050700* SAME AS A DERIVED ONE, BOTH RUN THROUGH THE SUFFIX-RESOLUTION   00050700
050800* LOOP SO A COLLISION IS SILENTLY RESOLVED RATHER THAN REJECTED.  00050800
050900*                                                                 00050900
051000 500-RESOLVE-USERNAME.                                            00051000
051100     IF ETR-USERNAME-SW = 'Y' AND ETR-USERNAME NOT = SPACES       00051100
051200         MOVE ETR-USERNAME TO WS-SLUG-BASE                        00051200
051300     ELSE                                                         00051300
051400         PERFORM 510-SLUGIFY-NAME                                 00051400
051500     END-IF.                                                      00051500
051600     MOVE WS-SLUG-BASE TO WS-SLUG-CANDIDATE.                      00051600
051700     MOVE 0 TO WS-SLUG-SUFFIX.                                    00051700
051800     PERFORM 530-USERNAME-EXISTS.                                 00051800
051900     PERFORM 505-SUFFIX-LOOP WITH TEST AFTER                      00051900
052000             UNTIL NOT WS-SLUG-DUP-FOUND.                         00052000
052100     IF WS-USERNAME-COUNT < 500                                   00052100
052200         ADD 1 TO WS-USERNAME-COUNT                               00052200
052300         MOVE WS-SLUG-CANDIDATE                                   00052300
052400             TO WS-USERNAME-ENTRY(WS-USERNAME-COUNT)              00052400
052500     END-IF.                                                      00052500
052600*                                                                 00052600
052700 505-SUFFIX-LOOP.                                                 00052700
052800     ADD 1 TO WS-SLUG-SUFFIX.                                     00052800
052900     MOVE WS-SLUG-SUFFIX TO WS-SLUG-SUFFIX-ED.                    00052900
053000     MOVE 1 TO WS-SLUG-SUFFIX-POS.                                00053000
053100     PERFORM 506-FIND-SUFFIX-POS                                  00053100
053200         UNTIL WS-SLUG-SUFFIX-ED(WS-SLUG-SUFFIX-POS:1) NOT = SPACE00053200
053300            OR WS-SLUG-SUFFIX-POS > 3.                            00053300
053400     COMPUTE WS-SLUG-SUFFIX-LEN = 5 - WS-SLUG-SUFFIX-POS.         00053400
053500     MOVE SPACES TO WS-SLUG-CANDIDATE.                            00053500
053600     STRING WS-SLUG-BASE DELIMITED BY SPACE                       00053600
053700            WS-SLUG-SUFFIX-ED(WS-SLUG-SUFFIX-POS:                 00053700
053800                WS-SLUG-SUFFIX-LEN) DELIMITED BY SIZE             00053800
053900            INTO WS-SLUG-CANDIDATE.                               00053900
054000     PERFORM 530-USERNAME-EXISTS.                                 00054000
054100*                                                                 00054100
054200 506-FIND-SUFFIX-POS.                                             00054200
054300     ADD 1 TO WS-SLUG-SUFFIX-POS.                                 00054300
054400*                                                                 00054400
054500* 510-SLUGIFY-NAME - LOWERCASE THE NAME AND KEEP ONLY A-Z/0-9,    00054500
054600* EXACTLY AS THE ONLINE SCREEN DOES; SG-0790 FIXED A BUG WHERE    00054600
054700* DIGITS WERE DROPPED ALONG WITH THE PUNCTUATION.                 00054700
054800*                                                                 00054800
054900 510-SLUGIFY-NAME.                                                00054900
055000     MOVE SPACES TO WS-SLUG-BASE.                                 00055000
055100     MOVE 0 TO WS-SLUG-OUT-LEN.                                   00055100
055200     MOVE ETR-NAME TO WS-SLUG-WORK.                               00055200
055300     INSPECT WS-SLUG-WORK                                         00055300
055400         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  00055400
055500                 TO 'abcdefghijklmnopqrstuvwxyz'.                 00055500
055600     INSPECT WS-SLUG-WORK TALLYING WS-SLUG-SRC-LEN                00055600
055700         FOR CHARACTERS BEFORE INITIAL '  '.                      00055700
055800     IF WS-SLUG-SRC-LEN = 0                                       00055800
055900         MOVE 100 TO WS-SLUG-SRC-LEN                              00055900
056000     END-IF.                                                      00056000
056100     PERFORM 515-SLUG-CHAR-LOOP VARYING WS-SLUG-IDX FROM 1 BY 1   00056100
056200             UNTIL WS-SLUG-IDX > WS-SLUG-SRC-LEN.                 00056200
056300     IF WS-SLUG-OUT-LEN = 0                                       00056300
056400         MOVE 'employee' TO WS-SLUG-BASE                          00056400
056500     END-IF.                                                      00056500
056600*                                                                 00056600
056700 515-SLUG-CHAR-LOOP.                                              00056700
056800     MOVE WS-SLUG-WORK(WS-SLUG-IDX:1) TO WS-SLUG-CHAR.            00056800
056900     IF (WS-SLUG-CHAR IS LOWER-ALPHA)                             00056900
057000             OR (WS-SLUG-CHAR IS NUMERIC-DIGIT)                   00057000
057100         ADD 1 TO WS-SLUG-OUT-LEN                                 00057100
057200         IF WS-SLUG-OUT-LEN <= 50                                 00057200
057300             MOVE WS-SLUG-CHAR                                    00057300
057400                 TO WS-SLUG-BASE(WS-SLUG-OUT-LEN:1)               00057400
057500         END-IF                                                   00057500
057600     END-IF.                                                      00057600
057700*                                                                 00057700
057800 520-GENERATE-LOGIN-CODE.                                         00057800
057900     ADD 1 TO WS-LOGIN-SEED.                                      00057900
058000     COMPUTE WS-LOGIN-SEED-DISP =                                 00058000
058100         (WS-NEW-EMP-ID * 10000) + (WS-LOGIN-SEED * 7) + 3.       00058100
058200     MOVE SPACES TO WS-LOGIN-CODE.                                00058200
058300     STRING 'AC' DELIMITED BY SIZE                                00058300
058400            WS-LOGIN-SEED-DISP DELIMITED BY SIZE                  00058400
058500            INTO WS-LOGIN-CODE.                                   00058500
058600*                                                                 00058600
058700 530-USERNAME-EXISTS.                                             00058700
058800     MOVE 'N' TO WS-SLUG-FOUND-SW.                                00058800
058900     PERFORM 535-CHECK-ONE-SLOT VARYING WS-UNAME-IDX FROM 1 BY 1  00058900
059000             UNTIL WS-UNAME-IDX > WS-USERNAME-COUNT.              00059000
059100*                                                                 00059100
059200 535-CHECK-ONE-SLOT.                                              00059200
059300     IF WS-USERNAME-ENTRY(WS-UNAME-IDX) = WS-SLUG-CANDIDATE       00059300
059400         MOVE 'Y' TO WS-SLUG-FOUND-SW                             00059400
059500     END-IF.                                                      00059500
059600*                                                                 00059600
059700 600-READ-TRANSACTION.                                            00059700
059800     READ EMP-TRANSACTION-FILE                                    00059800
059900         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00059900
060000*                                                                 00060000
060100 610-READ-OLD-EMPLOYEE.                                           00060100
060200     READ OLD-EMPLOYEE-MASTER                                     00060200
060300         AT END MOVE 'Y' TO WS-EMPOLD-EOF.                        00060300
060400     IF WS-NO-MORE-EMPOLD                                         00060400
060500         MOVE 999999999 TO OEM-EMP-ID                             00060500
060600     END-IF.                                                      00060600
060700*                                                                 00060700
060800 620-READ-OLD-USER.                                               00060800
060900     READ OLD-USER-MASTER                                         00060900
061000         AT END MOVE 'Y' TO WS-USROLD-EOF.                        00061000
061100     IF WS-NO-MORE-USROLD                                         00061100
061200         MOVE 999999999 TO OUM-USR-ID                             00061200
061300     END-IF.                                                      00061300
061400*                                                                 00061400
061500 700-WRITE-NEW-EMPLOYEE.                                          00061500
061600     WRITE NEM-REC.                                               00061600
061700*                                                                 00061700
061800 710-WRITE-NEW-USER.                                              00061800
061900     WRITE NUM-REC.                                               00061900
062000*                                                                 00062000
062100 720-WRITE-CREDENTIALS.                                           00062100
062200     WRITE CRD-REC.                                               00062200
062300*                                                                 00062300
062400 800-REPORT-BAD-TRAN.                                             00062400
062500     ADD 1 TO NUM-TRAN-ERRORS.                                    00062500
062600     MOVE 'N' TO WS-TRAN-OK.                                      00062600
062700     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.           00062700
062800*                                                                 00062800
062900 830-REPORT-TRAN-PROCESSED.                                       00062900
063000     MOVE 'Transaction processed for EMP-ID: ' TO RPT-TRAN-MSG1.  00063000
063100     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.                   00063100
063200*                                                                 00063200
063300 900-INIT-REPORT.                                                 00063300
063400     MOVE CURRENT-MONTH  TO RPT-MM.                               00063400
063500     MOVE CURRENT-DAY    TO RPT-DD.                               00063500
063600     MOVE WS-RUN-YEAR-4  TO RPT-CCYY.                             00063600
063700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00063700
063800*                                                                 00063800
063900 910-WINDOW-YEAR.                                                 00063900
064000     MOVE CURRENT-YEAR TO WS-RUN-YEAR-OF-CENTURY.                 00064000
064100     IF CURRENT-YEAR < 50                                         00064100
064200         MOVE 20 TO WS-RUN-CENTURY                                00064200
064300     ELSE                                                         00064300
064400         MOVE 19 TO WS-RUN-CENTURY                                00064400
064500     END-IF.                                                      00064500
064600     STRING WS-RUN-YEAR-4 DELIMITED BY SIZE                       00064600
064700            '-' DELIMITED BY SIZE                                 00064700
064800            CURRENT-MONTH DELIMITED BY SIZE                       00064800
064900            '-' DELIMITED BY SIZE                                 00064900
065000            CURRENT-DAY DELIMITED BY SIZE                         00065000
065100            'T' DELIMITED BY SIZE                                 00065100
065200            CURRENT-HOUR DELIMITED BY SIZE                        00065200
065300            ':' DELIMITED BY SIZE                                 00065300
065400            CURRENT-MINUTE DELIMITED BY SIZE                      00065400
065500            ':' DELIMITED BY SIZE                                 00065500
065600            CURRENT-SECOND DELIMITED BY SIZE                      00065600
065700            INTO WS-RUN-STAMP-TEXT.                               00065700
065800*                                                                 00065800
065900 950-REPORT-STATS.                                                00065900
066000     MOVE 'ADD       ' TO RPT-TRAN.                               00066000
066100     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  00066100
066200     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              00066200
066300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00066300
066400     MOVE 'UPDATE    ' TO RPT-TRAN.                               00066400
066500     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  00066500
066600     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              00066600
066700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00066700
066800     MOVE 'DELETE    ' TO RPT-TRAN.                               00066800
066900     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                  00066900
067000     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.              00067000
067100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00067100
067200*                                                                 00067200
067300 990-CLOSE-FILES.                                                 00067300
067400     CLOSE OLD-EMPLOYEE-MASTER                                    00067400
067500           OLD-USER-MASTER                                        00067500
067600           NEW-EMPLOYEE-MASTER                                    00067600
067700           NEW-USER-MASTER                                        00067700
067800           EMP-TRANSACTION-FILE                                   00067800
067900           CREDENTIALS-FILE                                       00067900
068000           REPORT-FILE.                                           00068000
