000100***************************************************************** 00000100
000200*ORDCOPY  -  CUSTOMER ORDER MASTER RECORD LAYOUT                  00000200
000300*                                                                 00000300
000400*   ONE RECORD PER ORDER.  ORD-LINE-COUNT TELLS RSDLYRPT AND      00000400
000500*   RSMTHRPT HOW MANY OIT RECORDS FOLLOW THIS ORDER ON THE        00000500
000600*   ORDER-ITEM FILE.  CODE WITH:                                  00000600
000700*       COPY ORDCOPY REPLACING ==:TAG:== BY ==xxx==.              00000700
000800*                                                                 00000800
000900*   CHANGE ACTIVITY:                                              00000900
001000*     DATE     INIT  REQUEST   DESCRIPTION                        00001000
001100*     03/14/88  DES  SG-0120   ORIGINAL LAYOUT.                   00001100
001200*     05/22/93  LKW  SG-0840   ADDED ORD-STATUS 88-LEVELS FOR     00001200
001300*                               THE KITCHEN-STATUS REWRITE.       00001300
001400*     09/02/98  RTM  SG-1254   Y2K - ORD-CREATED-AT EXPANDED TO   00001400
001500*                               A 4-DIGIT YEAR SUB-FIELD.         00001500
001600***************************************************************** 00001600
001700 01  :TAG:-REC.                                                   00001700
001800     05  :TAG:-ORD-ID                 PIC 9(9).                   00001800
001900     05  :TAG:-ORD-ID-ALPHA REDEFINES                             00001900
002000         :TAG:-ORD-ID                 PIC X(9).                   00002000
002100     05  :TAG:-ORD-CUSTOMER-ID        PIC 9(9).                   00002100
002200     05  :TAG:-ORD-EMPLOYEE-ID        PIC 9(9).                   00002200
002300     05  :TAG:-ORD-STATUS             PIC X(10).                  00002300
002400         88  :TAG:-ORD-PENDING        VALUE 'PENDING'.            00002400
002500         88  :TAG:-ORD-IN-PROGRESS    VALUE 'IN_PROGRESS'.        00002500
002600         88  :TAG:-ORD-FINISHED       VALUE 'FINISH'.             00002600
002700         88  :TAG:-ORD-CANCELLED      VALUE 'CANCELLED'.          00002700
002800     05  :TAG:-ORD-TOTAL-AMT          PIC S9(7)V99   COMP-3.      00002800
002900     05  :TAG:-ORD-CREATED-AT         PIC X(30).                  00002900
003000     05  :TAG:-ORD-CREATED-AT-R REDEFINES                         00003000
003100         :TAG:-ORD-CREATED-AT.                                    00003100
003200         10  :TAG:-ORD-CRTD-YEAR      PIC X(4).                   00003200
003300         10  FILLER                   PIC X.                      00003300
003400         10  :TAG:-ORD-CRTD-MONTH     PIC X(2).                   00003400
003500         10  FILLER                   PIC X.                      00003500
003600         10  :TAG:-ORD-CRTD-DAY       PIC X(2).                   00003600
003700         10  FILLER                   PIC X(20).                  00003700
003800     05  :TAG:-ORD-LINE-COUNT         PIC 9(4)       COMP.        00003800
003900     05  FILLER                       PIC X(8).                   00003900
