000100***************************************************************** 00000100
000200*EMPCOPY  -  EMPLOYEE MASTER RECORD LAYOUT                        00000200
000300*                                                                 00000300
000400*   USED BY RSEMPMNT (MAINTENANCE) AND ANY PROGRAM THAT NEEDS     00000400
000500*   TO READ THE EMPLOYEE MASTER.  CODE WITH:                      00000500
000600*       COPY EMPCOPY REPLACING ==:TAG:== BY ==xxx==.              00000600
000700*   SO THE SAME LAYOUT CAN SERVE AS BOTH THE FD RECORD AND A      00000700
000800*   WORKING-STORAGE WORK AREA WITHOUT A DUPLICATE-NAME CLASH.     00000800
000900*                                                                 00000900
001000*   CHANGE ACTIVITY:                                              00001000
001100*     DATE     INIT  REQUEST   DESCRIPTION                        00001100
001200*     03/14/88  DES  SG-0118   ORIGINAL LAYOUT.                   00001200
001300*     09/02/98  RTM  SG-1254   Y2K REVIEW - NO DATE FIELDS ON     00001300
001400*                               THIS RECORD, NO CHANGE REQUIRED.  00001400
001500*     06/19/03  PDQ  SG-1790   ADDED FILLER PAD FOR FUTURE USE.   00001500
001600***************************************************************** 00001600
001700 01  :TAG:-REC.                                                   00001700
001800     05  :TAG:-EMP-ID                PIC 9(9).                    00001800
001900     05  :TAG:-EMP-ID-ALPHA REDEFINES                             00001900
002000         :TAG:-EMP-ID                PIC X(9).                    00002000
002100     05  :TAG:-EMP-NAME              PIC X(100).                  00002100
002200     05  :TAG:-EMP-POSITION          PIC X(50).                   00002200
002300     05  FILLER                      PIC X(41).                   00002300
