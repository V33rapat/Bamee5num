000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF SUNGARDEN HOSPITALITY GROUP    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RSMTHRPT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  M. WEXLER                                             00000700
000800*                                                                 00000800
000900* BUILDS THE MANAGER'S MONTHLY SALES SUMMARY FROM THE ORDER       00000900
001000* MASTER AND THE ORDER-ITEM FILE.  TAKES A YEAR AND AN OPTIONAL   00001000
001100* MONTH AS RUN PARAMETERS - MONTH ZERO MEANS THE WHOLE YEAR.      00001100
001200* ONLY FINISHED ORDERS COUNT TOWARD REVENUE, ORDER COUNT OR THE   00001200
001300* BEST-SELLER CALCULATION.  THE TWELVE-MONTH TREND LINE ON THE    00001300
001400* REPORT ALWAYS COVERS THE WHOLE YEAR, REGARDLESS OF THE MONTH    00001400
001500* PARAMETER - THAT TREND IS A SEPARATE PASS OVER THE ORDER FILE.  00001500
001600*                                                                 00001600
001700* PARM-RECORD IS READ FROM SYSIN AT START-UP -                    00001700
001800*     PARM-RPT-YEAR   PIC 9(4)  - REQUIRED                        00001800
001900*     PARM-RPT-MONTH  PIC 99    - 00 MEANS WHOLE YEAR             00001900
002000*                                                                 00002000
002100****************************************************************  00002100
002200*                                                                 00002200
002300* CHANGE ACTIVITY:                                                00002300
002400*   DATE      INIT  REQUEST   DESCRIPTION                         00002400
002500*   06/11/89  MW    SG-0210   ORIGINAL PROGRAM - YEAR TOTAL AND   00002500
002600*                              TOP-SELLER ONLY, NO MONTH FILTER.  00002600
002700*   02/03/92  MW    SG-0670   ADDED PARM-RPT-MONTH AND THE        00002700
002800*                              TWELVE-SLOT MONTHLY TREND LINE.    00002800
002900*   07/14/94  LKW   SG-0910   TOP-SELLER TIE RULE CLARIFIED - TIES00002900
003000*                              NOW KEEP THE FIRST ITEM NAME READ, 00003000
003100*                              MATCHING THE ONLINE REPORT SCREEN. 00003100
003200*   09/02/98  RTM   SG-1254   Y2K - PARM-RPT-YEAR WIDENED TO A    00003200
003300*                              FULL 4-DIGIT FIELD, NO 2-DIGIT     00003300
003400*                              WINDOWING NEEDED ON THIS PROGRAM.  00003400
003500*   03/21/05  PDQ   SG-1650   ZERO-DEFAULT RULE ADDED FOR A MONTH 00003500
003600*                              WITH NO FINISHED ORDERS - REPORT   00003600
003700*                              WAS SHOWING GARBAGE TOTALS BEFORE. 00003700
003800****************************************************************  00003800
003900 IDENTIFICATION DIVISION.                                         00003900
004000 PROGRAM-ID.    RSMTHRPT.                                         00004000
004100 AUTHOR.        M. WEXLER.                                        00004100
004200 INSTALLATION.  SUNGARDEN HOSPITALITY GROUP - DATA CENTER.        00004200
004300 DATE-WRITTEN.  06/11/89.                                         00004300
004400 DATE-COMPILED.                                                   00004400
004500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT ORDER-MASTER        ASSIGN TO ORDMAST                 00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS  IS  WS-ORDMAST-STATUS.                      00005400
005500     SELECT ORDER-ITEM-FILE     ASSIGN TO ORDITEM                 00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-ORDITEM-STATUS.                      00005700
005800     SELECT MONTHLY-REPORT-FILE ASSIGN TO MTHRPT                  00005800
005900         ACCESS IS SEQUENTIAL                                     00005900
006000         FILE STATUS  IS  WS-MTHRPT-STATUS.                       00006000
006100     SELECT PRINT-FILE          ASSIGN TO MTHPRT                  00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-MTHPRT-STATUS.                       00006300
006400****************************************************************  00006400
006500 DATA DIVISION.                                                   00006500
006600 FILE SECTION.                                                    00006600
006700*                                                                 00006700
006800 FD  ORDER-MASTER                                                 00006800
006900     RECORDING MODE IS F                                          00006900
007000     BLOCK CONTAINS 0 RECORDS.                                    00007000
007100 COPY ORDCOPY REPLACING ==:TAG:== BY ==ORM==.                     00007100
007200*                                                                 00007200
007300 FD  ORDER-ITEM-FILE                                              00007300
007400     RECORDING MODE IS F                                          00007400
007500     BLOCK CONTAINS 0 RECORDS.                                    00007500
007600 COPY OITCOPY REPLACING ==:TAG:== BY ==OIT==.                     00007600
007700*                                                                 00007700
007800 FD  MONTHLY-REPORT-FILE                                          00007800
007900     RECORDING MODE IS F.                                         00007900
008000 01  MTH-RPT-REC.                                                 00008000
008100     05  MTH-TOTAL-REVENUE        PIC S9(9)V99    COMP-3.         00008100
008200     05  MTH-TOTAL-ORDERS         PIC 9(9).                       00008200
008300     05  MTH-TOP-MENU             PIC X(100).                     00008300
008400     05  MTH-TOP-COUNT            PIC 9(9).                       00008400
008500     05  MTH-MONTHLY-SALES        PIC S9(9)V99    COMP-3          00008500
008600                                   OCCURS 12 TIMES.               00008600
008700     05  FILLER                   PIC X(30).                      00008700
008800*                                                                 00008800
008900 FD  PRINT-FILE                                                   00008900
009000     RECORDING MODE IS F.                                         00009000
009100 01  PRT-REC                      PIC X(132).                     00009100
009200****************************************************************  00009200
009300 WORKING-STORAGE SECTION.                                         00009300
009400*                                                                 00009400
009500 01  WS-FIELDS.                                                   00009500
009600     05  WS-ORDMAST-STATUS        PIC XX         VALUE '00'.      00009600
009700         88  WS-ORDMAST-OK                       VALUE '00'.      00009700
009800     05  WS-ORDITEM-STATUS        PIC XX         VALUE '00'.      00009800
009900         88  WS-ORDITEM-OK                       VALUE '00'.      00009900
010000     05  WS-MTHRPT-STATUS         PIC XX         VALUE '00'.      00010000
010100     05  WS-MTHPRT-STATUS         PIC XX         VALUE '00'.      00010100
010200     05  WS-NO-MORE-ORDMAST       PIC X          VALUE 'N'.       00010200
010300         88  WS-ORDMAST-EOF                      VALUE 'Y'.       00010300
010400     05  WS-NO-MORE-ORDITEM       PIC X          VALUE 'N'.       00010400
010500         88  WS-ORDITEM-EOF                      VALUE 'Y'.       00010500
010600     05  FILLER                   PIC X(5).                       00010600
010700*                                                                 00010700
010800 01  WS-PARM-RECORD.                                              00010800
010900     05  PARM-RPT-YEAR             PIC 9(4).                      00010900
011000     05  PARM-RPT-MONTH            PIC 99.                        00011000
011100     05  FILLER                    PIC X(4).                      00011100
011200 01  WS-PARM-ALPHA REDEFINES WS-PARM-RECORD.                      00011200
011300     05  WS-PARM-RAW               PIC X(10).                     00011300
011400*                                                                 00011400
011500 01  WS-DATE-FIELDS.                                              00011500
011600     05  WS-ORDER-YEAR             PIC 9(4).                      00011600
011700     05  WS-ORDER-MONTH            PIC 99.                        00011700
011800     05  WS-TODAY-CCYYMMDD         PIC 9(8).                      00011800
011900     05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                  00011900
012000         10  WS-TODAY-CCYY         PIC 9(4).                      00012000
012100         10  WS-TODAY-MM           PIC 99.                        00012100
012200         10  WS-TODAY-DD           PIC 99.                        00012200
012300     05  FILLER                    PIC X(6).                      00012300
012400*                                                                 00012400
012500 01  WS-ACCUM-FIELDS.                                             00012500
012600     05  WS-TOTAL-REVENUE          PIC S9(9)V99   COMP-3          00012600
012700                                    VALUE ZERO.                   00012700
012800     05  WS-TOTAL-ORDERS           PIC 9(9)       COMP            00012800
012900                                    VALUE ZERO.                   00012900
013000     05  WS-MONTHLY-SALES          PIC S9(9)V99   COMP-3          00013000
013100                                    OCCURS 12 TIMES               00013100
013200                                    VALUE ZERO.                   00013200
013300     05  FILLER                    PIC X(6).                      00013300
013400*                                                                 00013400
013500 01  WS-ITEM-TABLE.                                               00013500
013600     05  WS-ITEM-COUNT             PIC 9(4)       COMP            00013600
013700                                    VALUE ZERO.                   00013700
013800     05  WS-ITEM-ENTRY             OCCURS 500 TIMES               00013800
013900                                    INDEXED BY WS-ITEM-IDX.       00013900
014000         10  WS-ITEM-NAME-T        PIC X(100).                    00014000
014100         10  WS-ITEM-QTY-T         PIC 9(9)       COMP.           00014100
014200     05  FILLER                    PIC X(6).                      00014200
014300*                                                                 00014300
014400 01  WS-TOP-FIELDS.                                               00014400
014500     05  WS-TOP-MENU               PIC X(100)     VALUE SPACES.   00014500
014600     05  WS-TOP-COUNT              PIC 9(9)       COMP            00014600
014700                                    VALUE ZERO.                   00014700
014800     05  FILLER                    PIC X(6).                      00014800
014900 01  WS-TOP-COUNT-DUMP REDEFINES WS-TOP-FIELDS.                   00014900
015000     05  FILLER                    PIC X(100).                    00015000
015100     05  WS-TOP-COUNT-RAW          PIC X(4).                      00015100
015200     05  FILLER                    PIC X(6).                      00015200
015300*                                                                 00015300
015400 01  WS-CURRENT-ORDER.                                            00015400
015500     05  WS-CUR-ORDER-IN-PERIOD    PIC X          VALUE 'N'.      00015500
015600         88  WS-CUR-ORDER-QUALIFIES               VALUE 'Y'.      00015600
015700     05  WS-CUR-ORDER-IN-YEAR      PIC X          VALUE 'N'.      00015700
015800         88  WS-CUR-ORDER-IN-YEAR-OK               VALUE 'Y'.     00015800
015900     05  FILLER                    PIC X(8).                      00015900
016000*                                                                 00016000
016100 01  WS-SUB-FIELDS.                                               00016100
016200     05  WS-SUB1                   PIC 9(4)       COMP.           00016200
016300     05  WS-SUB2                   PIC 9(4)       COMP.           00016300
016400     05  WS-FOUND-SW               PIC X          VALUE 'N'.      00016400
016500         88  WS-ITEM-FOUND                        VALUE 'Y'.      00016500
016600     05  FILLER                    PIC X(8).                      00016600
016700*                                                                 00016700
016800 01  PRINT-HEAD1.                                                 00016800
016900     05  FILLER                    PIC X(5)       VALUE SPACES.   00016900
017000     05  FILLER                    PIC X(40)      VALUE           00017000
017100             'MONTHLY SALES ANALYSIS - RESTAURANT MGT'.           00017100
017200     05  FILLER                    PIC X(10)      VALUE           00017200
017300             ' YEAR    '.                                         00017300
017400     05  HEAD1-YEAR                PIC 9(4).                      00017400
017500     05  FILLER                    PIC X(73)      VALUE SPACES.   00017500
017600*                                                                 00017600
017700 01  PRINT-DETAIL1.                                               00017700
017800     05  FILLER                    PIC X(5)       VALUE SPACES.   00017800
017900     05  DET1-LABEL                PIC X(20)      VALUE SPACES.   00017900
018000     05  DET1-VALUE                PIC Z(7)9.99.                  00018000
018100     05  FILLER                    PIC X(95)      VALUE SPACES.   00018100
018200*                                                                 00018200
018300 01  PRINT-DETAIL2.                                               00018300
018400     05  FILLER                    PIC X(5)       VALUE SPACES.   00018400
018500     05  DET2-LABEL                PIC X(20)      VALUE SPACES.   00018500
018600     05  DET2-TEXT                 PIC X(100)     VALUE SPACES.   00018600
018700     05  FILLER                    PIC X(7)       VALUE SPACES.   00018700
018800****************************************************************  00018800
018900 PROCEDURE DIVISION.                                              00018900
019000*                                                                 00019000
019100 000-MAIN.                                                        00019100
019200     PERFORM 100-GET-PARAMETERS.                                  00019200
019300     PERFORM 200-OPEN-FILES.                                      00019300
019400     PERFORM 900-INIT-REPORT.                                     00019400
019500     PERFORM 210-ACCUM-ORDER-TOTALS THRU 210-EXIT.                00019500
019600     PERFORM 220-ACCUM-ITEM-SALES  THRU 220-EXIT.                 00019600
019700     PERFORM 250-FIND-TOP-ITEM.                                   00019700
019800     PERFORM 400-ACCUM-MONTH-BREAKDOWN THRU 400-EXIT.             00019800
019900     PERFORM 800-WRITE-MONTHLY-REPORT.                            00019900
020000     PERFORM 850-PRINT-REPORT.                                    00020000
020100     PERFORM 990-CLOSE-FILES.                                     00020100
020200     STOP RUN.                                                    00020200
020300*                                                                 00020300
020400 100-GET-PARAMETERS.                                              00020400
020500     ACCEPT WS-PARM-RECORD.                                       00020500
020600     IF PARM-RPT-YEAR = ZERO                                      00020600
020700         ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD              00020700
020800         MOVE WS-TODAY-CCYY TO PARM-RPT-YEAR                      00020800
020900     END-IF.                                                      00020900
021000*                                                                 00021000
021100 200-OPEN-FILES.                                                  00021100
021200     OPEN INPUT  ORDER-MASTER.                                    00021200
021300     OPEN INPUT  ORDER-ITEM-FILE.                                 00021300
021400     OPEN OUTPUT MONTHLY-REPORT-FILE.                             00021400
021500     OPEN OUTPUT PRINT-FILE.                                      00021500
021600*                                                                 00021600
021700 900-INIT-REPORT.                                                 00021700
021800     INITIALIZE WS-ACCUM-FIELDS.                                  00021800
021900     INITIALIZE WS-ITEM-TABLE.                                    00021900
022000     INITIALIZE WS-TOP-FIELDS.                                    00022000
022100*                                                                 00022100
022200* PASS 1 - SCAN THE ORDER MASTER FOR FINISHED ORDERS IN THE       00022200
022300* SELECTED YEAR (AND MONTH, IF GIVEN) - ACCUMULATES THE GRAND     00022300
022400* TOTAL REVENUE AND ORDER COUNT USED ON THE REPORT HEADER.        00022400
022500*                                                                 00022500
022600 210-ACCUM-ORDER-TOTALS.                                          00022600
022700     PERFORM 610-READ-ORDER-MASTER.                               00022700
022800     PERFORM 215-ACCUM-ORDER-LOOP                                 00022800
022900         WITH TEST BEFORE UNTIL WS-ORDMAST-EOF.                   00022900
023000 210-EXIT.                                                        00023000
023100     EXIT.                                                        00023100
023200*                                                                 00023200
023300 215-ACCUM-ORDER-LOOP.                                            00023300
023400     PERFORM 230-CHECK-ORDER-PERIOD.                              00023400
023500     IF WS-CUR-ORDER-QUALIFIES                                    00023500
023600         ADD ORM-ORD-TOTAL-AMT TO WS-TOTAL-REVENUE                00023600
023700         ADD 1 TO WS-TOTAL-ORDERS                                 00023700
023800     END-IF.                                                      00023800
023900     PERFORM 610-READ-ORDER-MASTER.                               00023900
024000*                                                                 00024000
024100* 230-CHECK-ORDER-PERIOD DECIDES WHETHER THE ORDER CURRENTLY IN   00024100
024200* ORM-REC COUNTS TOWARD THE SELECTED YEAR/MONTH PERIOD - USED BY  00024200
024300* BOTH THE TOTALS PASS AND THE ITEM-SALES PASS BELOW.             00024300
024400*                                                                 00024400
024500 230-CHECK-ORDER-PERIOD.                                          00024500
024600     MOVE 'N' TO WS-CUR-ORDER-IN-PERIOD.                          00024600
024700     MOVE 'N' TO WS-CUR-ORDER-IN-YEAR.                            00024700
024800     IF ORM-ORD-FINISHED                                          00024800
024900         MOVE ORM-ORD-CRTD-YEAR  TO WS-ORDER-YEAR                 00024900
025000         MOVE ORM-ORD-CRTD-MONTH TO WS-ORDER-MONTH                00025000
025100         IF WS-ORDER-YEAR = PARM-RPT-YEAR                         00025100
025200             MOVE 'Y' TO WS-CUR-ORDER-IN-YEAR                     00025200
025300             IF PARM-RPT-MONTH = ZERO OR                          00025300
025400                WS-ORDER-MONTH = PARM-RPT-MONTH                   00025400
025500                 MOVE 'Y' TO WS-CUR-ORDER-IN-PERIOD               00025500
025600             END-IF                                               00025600
025700         END-IF                                                   00025700
025800     END-IF.                                                      00025800
025900*                                                                 00025900
026000* PASS 2 - REREAD THE ORDER MASTER TOGETHER WITH THE ORDER-ITEM   00026000
026100* FILE TO ACCUMULATE QUANTITY SOLD PER MENU ITEM FOR THE SAME     00026100
026200* FINISH/YEAR/MONTH FILTER.  ORM-ORD-LINE-COUNT TELLS US HOW      00026200
026300* MANY OIT RECORDS BELONG TO THE ORDER WE JUST READ - THE TWO     00026300
026400* FILES RIDE TOGETHER, ORDER BY ORDER, NOT KEY-MATCHED.           00026400
026500*                                                                 00026500
026600 220-ACCUM-ITEM-SALES.                                            00026600
026700     CLOSE ORDER-MASTER.                                          00026700
026800     OPEN INPUT ORDER-MASTER.                                     00026800
026900     MOVE 'N' TO WS-NO-MORE-ORDMAST.                              00026900
027000     PERFORM 610-READ-ORDER-MASTER.                               00027000
027100     PERFORM 225-ACCUM-ITEM-LOOP                                  00027100
027200         WITH TEST BEFORE UNTIL WS-ORDMAST-EOF.                   00027200
027300 220-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
027500*                                                                 00027500
027600 225-ACCUM-ITEM-LOOP.                                             00027600
027700     PERFORM 230-CHECK-ORDER-PERIOD.                              00027700
027800     MOVE ORM-ORD-LINE-COUNT TO WS-SUB1.                          00027800
027900     PERFORM 228-ACCUM-ONE-ORDERS-ITEMS                           00027900
028000         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-SUB1.     00028000
028100     PERFORM 610-READ-ORDER-MASTER.                               00028100
028200*                                                                 00028200
028300 228-ACCUM-ONE-ORDERS-ITEMS.                                      00028300
028400     PERFORM 620-READ-ORDER-ITEM.                                 00028400
028500     IF NOT WS-ORDITEM-EOF AND WS-CUR-ORDER-QUALIFIES             00028500
028600         PERFORM 240-POST-ITEM-TABLE                              00028600
028700     END-IF.                                                      00028700
028800*                                                                 00028800
028900* 240-POST-ITEM-TABLE FOLDS ONE ORDER-ITEM LINE'S QUANTITY INTO   00028900
029000* THE IN-MEMORY ITEM TABLE - A NEW NAME TAKES THE NEXT FREE       00029000
029100* SLOT, AN EXISTING NAME JUST ADDS TO ITS RUNNING QUANTITY.       00029100
029200*                                                                 00029200
029300 240-POST-ITEM-TABLE.                                             00029300
029400     MOVE 'N' TO WS-FOUND-SW.                                     00029400
029500     PERFORM 245-SEARCH-ITEM-TABLE                                00029500
029600         VARYING WS-ITEM-IDX FROM 1 BY 1                          00029600
029700         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT OR WS-ITEM-FOUND.      00029700
029800     IF NOT WS-ITEM-FOUND AND WS-ITEM-COUNT < 500                 00029800
029900         ADD 1 TO WS-ITEM-COUNT                                   00029900
030000         SET WS-ITEM-IDX TO WS-ITEM-COUNT                         00030000
030100         MOVE OIT-ITEM-NAME  TO WS-ITEM-NAME-T(WS-ITEM-IDX)       00030100
030200         MOVE OIT-QUANTITY   TO WS-ITEM-QTY-T(WS-ITEM-IDX)        00030200
030300     END-IF.                                                      00030300
030400*                                                                 00030400
030500 245-SEARCH-ITEM-TABLE.                                           00030500
030600     IF WS-ITEM-NAME-T(WS-ITEM-IDX) = OIT-ITEM-NAME               00030600
030700         MOVE 'Y' TO WS-FOUND-SW                                  00030700
030800         ADD OIT-QUANTITY TO WS-ITEM-QTY-T(WS-ITEM-IDX)           00030800
030900     END-IF.                                                      00030900
031000*                                                                 00031000
031100* 250-FIND-TOP-ITEM APPLIES THE TIE RULE - A NEW ITEM ONLY TAKES  00031100
031200* OVER THE TOP SPOT IF ITS QUANTITY IS STRICTLY GREATER, SO THE   00031200
031300* FIRST ITEM ENCOUNTERED AT THE HIGH-WATER QUANTITY KEEPS IT.     00031300
031400*                                                                 00031400
031500 250-FIND-TOP-ITEM.                                               00031500
031600     MOVE SPACES TO WS-TOP-MENU.                                  00031600
031700     MOVE ZERO   TO WS-TOP-COUNT.                                 00031700
031800     PERFORM 255-FIND-TOP-ITEM-LOOP                               00031800
031900         VARYING WS-ITEM-IDX FROM 1 BY 1                          00031900
032000         UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.                       00032000
032100     IF WS-TOP-COUNT = ZERO                                       00032100
032200         MOVE '-' TO WS-TOP-MENU                                  00032200
032300     END-IF.                                                      00032300
032400*                                                                 00032400
032500 255-FIND-TOP-ITEM-LOOP.                                          00032500
032600     IF WS-ITEM-QTY-T(WS-ITEM-IDX) > WS-TOP-COUNT                 00032600
032700         MOVE WS-ITEM-NAME-T(WS-ITEM-IDX) TO WS-TOP-MENU          00032700
032800         MOVE WS-ITEM-QTY-T(WS-ITEM-IDX)  TO WS-TOP-COUNT         00032800
032900     END-IF.                                                      00032900
033000*                                                                 00033000
033100* PASS 3 - THE 12-MONTH TREND LINE ALWAYS COVERS THE WHOLE YEAR   00033100
033200* REGARDLESS OF PARM-RPT-MONTH, SO IT IS A SEPARATE SCAN KEYED    00033200
033300* ONLY ON YEAR, NOT ON THE MONTH FILTER USED ABOVE.               00033300
033400*                                                                 00033400
033500 400-ACCUM-MONTH-BREAKDOWN.                                       00033500
033600     CLOSE ORDER-MASTER.                                          00033600
033700     OPEN INPUT ORDER-MASTER.                                     00033700
033800     MOVE 'N' TO WS-NO-MORE-ORDMAST.                              00033800
033900     PERFORM 610-READ-ORDER-MASTER.                               00033900
034000     PERFORM 410-ACCUM-MONTH-LOOP                                 00034000
034100         WITH TEST BEFORE UNTIL WS-ORDMAST-EOF.                   00034100
034200 400-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400*                                                                 00034400
034500 410-ACCUM-MONTH-LOOP.                                            00034500
034600     IF ORM-ORD-FINISHED                                          00034600
034700         MOVE ORM-ORD-CRTD-YEAR  TO WS-ORDER-YEAR                 00034700
034800         MOVE ORM-ORD-CRTD-MONTH TO WS-ORDER-MONTH                00034800
034900         IF WS-ORDER-YEAR = PARM-RPT-YEAR                         00034900
035000             MOVE WS-ORDER-MONTH TO WS-SUB1                       00035000
035100             ADD ORM-ORD-TOTAL-AMT TO WS-MONTHLY-SALES(WS-SUB1)   00035100
035200         END-IF                                                   00035200
035300     END-IF.                                                      00035300
035400     PERFORM 610-READ-ORDER-MASTER.                               00035400
035500*                                                                 00035500
035600 610-READ-ORDER-MASTER.                                           00035600
035700     READ ORDER-MASTER                                            00035700
035800         AT END                                                   00035800
035900             MOVE 'Y' TO WS-NO-MORE-ORDMAST                       00035900
036000     END-READ.                                                    00036000
036100*                                                                 00036100
036200 620-READ-ORDER-ITEM.                                             00036200
036300     READ ORDER-ITEM-FILE                                         00036300
036400         AT END                                                   00036400
036500             MOVE 'Y' TO WS-NO-MORE-ORDITEM                       00036500
036600     END-READ.                                                    00036600
036700*                                                                 00036700
036800 800-WRITE-MONTHLY-REPORT.                                        00036800
036900     MOVE WS-TOTAL-REVENUE TO MTH-TOTAL-REVENUE.                  00036900
037000     MOVE WS-TOTAL-ORDERS  TO MTH-TOTAL-ORDERS.                   00037000
037100     MOVE WS-TOP-MENU      TO MTH-TOP-MENU.                       00037100
037200     MOVE WS-TOP-COUNT     TO MTH-TOP-COUNT.                      00037200
037300     PERFORM 810-MOVE-MONTH-LOOP                                  00037300
037400         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 12.          00037400
037500     WRITE MTH-RPT-REC.                                           00037500
037600*                                                                 00037600
037700 810-MOVE-MONTH-LOOP.                                             00037700
037800     MOVE WS-MONTHLY-SALES(WS-SUB1) TO MTH-MONTHLY-SALES(WS-SUB1).00037800
037900*                                                                 00037900
038000 850-PRINT-REPORT.                                                00038000
038100     MOVE PARM-RPT-YEAR TO HEAD1-YEAR.                            00038100
038200     MOVE PRINT-HEAD1 TO PRT-REC.                                 00038200
038300     WRITE PRT-REC AFTER ADVANCING C01.                           00038300
038400     MOVE 'TOTAL REVENUE' TO DET1-LABEL.                          00038400
038500     MOVE WS-TOTAL-REVENUE TO DET1-VALUE.                         00038500
038600     MOVE PRINT-DETAIL1 TO PRT-REC.                               00038600
038700     WRITE PRT-REC AFTER ADVANCING 2 LINES.                       00038700
038800     MOVE 'TOTAL ORDERS' TO DET1-LABEL.                           00038800
038900     MOVE WS-TOTAL-ORDERS TO DET1-VALUE.                          00038900
039000     MOVE PRINT-DETAIL1 TO PRT-REC.                               00039000
039100     WRITE PRT-REC AFTER ADVANCING 1 LINE.                        00039100
039200     MOVE 'TOP MENU ITEM' TO DET2-LABEL.                          00039200
039300     MOVE WS-TOP-MENU TO DET2-TEXT.                               00039300
039400     MOVE PRINT-DETAIL2 TO PRT-REC.                               00039400
039500     WRITE PRT-REC AFTER ADVANCING 1 LINE.                        00039500
039600     MOVE 'TOP ITEM QTY' TO DET1-LABEL.                           00039600
039700     MOVE WS-TOP-COUNT TO DET1-VALUE.                             00039700
039800     MOVE PRINT-DETAIL1 TO PRT-REC.                               00039800
039900     WRITE PRT-REC AFTER ADVANCING 1 LINE.                        00039900
040000*                                                                 00040000
040100 990-CLOSE-FILES.                                                 00040100
040200     CLOSE ORDER-MASTER.                                          00040200
040300     CLOSE ORDER-ITEM-FILE.                                       00040300
040400     CLOSE MONTHLY-REPORT-FILE.                                   00040400
040500     CLOSE PRINT-FILE.                                            00040500
