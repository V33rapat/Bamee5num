000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF SUNGARDEN HOSPITALITY GROUP    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RSDLYRPT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  M. WEXLER                                             00000700
000800*                                                                 00000800
000900* PRODUCES THE MANAGER'S DAILY SALES SUMMARY - TODAY'S FINISHED-  00000900
001000* ORDER REVENUE AND ORDER COUNT FROM THE ORDER MASTER, AND A      00001000
001100* COUNT OF NEW CUSTOMER ACCOUNTS FROM THE USER MASTER.  "TODAY"   00001100
001200* IS THE RUN DATE UNLESS OVERRIDDEN ON THE PARM CARD, WHICH LETS  00001200
001300* THE NIGHT OPERATOR RERUN A MISSED DATE WITHOUT A SPECIAL JOB.   00001300
001400* ALSO LOOKS UP THE ON-DUTY MANAGER'S NAME FOR THE REPORT BANNER  00001400
001500* - THE FIRST MANAGER-ROLE RECORD FOUND ON THE USER MASTER, IF    00001500
001600* ANY.  NO MANAGER ON FILE IS NOT AN ERROR, THE REPORT STILL RUNS.00001600
001700*                                                                 00001700
001800* PARM-RECORD IS READ FROM SYSIN AT START-UP -                    00001800
001900*     PARM-RPT-DATE   PIC 9(8)  CCYYMMDD - 0 MEANS USE RUN DATE   00001900
002000*                                                                 00002000
002100****************************************************************  00002100
002200*                                                                 00002200
002300* CHANGE ACTIVITY:                                                00002300
002400*   DATE      INIT  REQUEST   DESCRIPTION                         00002400
002500*   09/08/89  MW    SG-0230   ORIGINAL PROGRAM - TODAY'S TOTALS   00002500
002600*                              ONLY, NO NEW-CUSTOMER COUNT.       00002600
002700*   01/17/92  MW    SG-0690   ADDED NEW-CUSTOMER COUNT FROM THE   00002700
002800*                              USER MASTER AND THE MANAGER LOOKUP 00002800
002900*                              FOR THE REPORT BANNER.             00002900
003000*   09/02/98  RTM   SG-1254   Y2K - PARM-RPT-DATE AND ALL DATE    00003000
003100*                              COMPARES WIDENED TO 4-DIGIT YEARS. 00003100
003200*   05/02/01  PDQ   SG-1480   ADDED THE PARM OVERRIDE FOR RERUNS -00003200
003300*                              PREVIOUSLY ALWAYS USED RUN DATE.   00003300
003400****************************************************************  00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.    RSDLYRPT.                                         00003600
003700 AUTHOR.        M. WEXLER.                                        00003700
003800 INSTALLATION.  SUNGARDEN HOSPITALITY GROUP - DATA CENTER.        00003800
003900 DATE-WRITTEN.  09/08/89.                                         00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM.                                          00004500
004600 INPUT-OUTPUT SECTION.                                            00004600
004700 FILE-CONTROL.                                                    00004700
004800     SELECT ORDER-FILE          ASSIGN TO ORDFILE                 00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS  WS-ORDFILE-STATUS.                      00005000
005100     SELECT USER-FILE           ASSIGN TO USRFILE                 00005100
005200         ACCESS IS SEQUENTIAL                                     00005200
005300         FILE STATUS  IS  WS-USRFILE-STATUS.                      00005300
005400     SELECT DAILY-REPORT-FILE   ASSIGN TO DLYRPT                  00005400
005500         ACCESS IS SEQUENTIAL                                     00005500
005600         FILE STATUS  IS  WS-DLYRPT-STATUS.                       00005600
005700     SELECT PRINT-FILE          ASSIGN TO DLYPRT                  00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-DLYPRT-STATUS.                       00005900
006000****************************************************************  00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300*                                                                 00006300
006400 FD  ORDER-FILE                                                   00006400
006500     RECORDING MODE IS F                                          00006500
006600     BLOCK CONTAINS 0 RECORDS.                                    00006600
006700 COPY ORDCOPY REPLACING ==:TAG:== BY ==ORF==.                     00006700
006800*                                                                 00006800
006900 FD  USER-FILE                                                    00006900
007000     RECORDING MODE IS F                                          00007000
007100     BLOCK CONTAINS 0 RECORDS.                                    00007100
007200 COPY USRCOPY REPLACING ==:TAG:== BY ==USF==.                     00007200
007300*                                                                 00007300
007400 FD  DAILY-REPORT-FILE                                            00007400
007500     RECORDING MODE IS F.                                         00007500
007600 01  DLY-RPT-REC.                                                 00007600
007700     05  DLY-TOTAL-REVENUE        PIC S9(9)V99    COMP-3.         00007700
007800     05  DLY-TOTAL-ORDERS         PIC 9(9).                       00007800
007900     05  DLY-NEW-CUSTOMERS        PIC 9(9).                       00007900
008000     05  FILLER                   PIC X(100).                     00008000
008100*                                                                 00008100
008200 FD  PRINT-FILE                                                   00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  PRT-REC                      PIC X(132).                     00008400
008500****************************************************************  00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700*                                                                 00008700
008800 01  WS-FIELDS.                                                   00008800
008900     05  WS-ORDFILE-STATUS        PIC XX         VALUE '00'.      00008900
009000     05  WS-USRFILE-STATUS        PIC XX         VALUE '00'.      00009000
009100     05  WS-DLYRPT-STATUS         PIC XX         VALUE '00'.      00009100
009200     05  WS-DLYPRT-STATUS         PIC XX         VALUE '00'.      00009200
009300     05  WS-NO-MORE-ORDFILE       PIC X          VALUE 'N'.       00009300
009400         88  WS-ORDFILE-EOF                      VALUE 'Y'.       00009400
009500     05  WS-NO-MORE-USRFILE       PIC X          VALUE 'N'.       00009500
009600         88  WS-USRFILE-EOF                      VALUE 'Y'.       00009600
009700     05  FILLER                   PIC X(5).                       00009700
009800*                                                                 00009800
009900 01  WS-PARM-RECORD.                                              00009900
010000     05  PARM-RPT-DATE             PIC 9(8).                      00010000
010100     05  FILLER                    PIC X(2).                      00010100
010200 01  WS-PARM-ALPHA REDEFINES WS-PARM-RECORD.                      00010200
010300     05  WS-PARM-RAW               PIC X(10).                     00010300
010400*                                                                 00010400
010500 01  WS-TODAY-ACCEPT.                                             00010500
010600     05  WS-TODAY-YY               PIC 99.                        00010600
010700     05  WS-TODAY-MM               PIC 99.                        00010700
010800     05  WS-TODAY-DD               PIC 99.                        00010800
010900     05  FILLER                    PIC X(4).                      00010900
011000*                                                                 00011000
011100* 09/02/98 RTM SG-1254 - Y2K WINDOW FOR THE 2-DIGIT ACCEPT YEAR - 00011100
011200* BELOW 50 IS 20XX, 50 AND ABOVE IS 19XX.  NO RESTAURANT ON THIS  00011200
011300* SYSTEM PREDATES 1950 SO THE WINDOW IS SAFE.                     00011300
011400*                                                                 00011400
011500 01  WS-RUN-DATE-FIELDS.                                          00011500
011600     05  WS-RUN-DATE               PIC 9(8).                      00011600
011700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     00011700
011800         10  WS-RUN-CCYY           PIC 9(4).                      00011800
011900         10  WS-RUN-MM             PIC 99.                        00011900
012000         10  WS-RUN-DD             PIC 99.                        00012000
012100     05  FILLER                    PIC X(6).                      00012100
012200 01  WS-RUN-CENTURY-FIELDS.                                       00012200
012300     05  WS-RUN-CENTURY            PIC 99         COMP.           00012300
012400     05  FILLER                    PIC X(2).                      00012400
012500*                                                                 00012500
012600 01  WS-ORDER-DATE-FIELDS.                                        00012600
012700     05  WS-ORDER-DATE             PIC 9(8).                      00012700
012800     05  WS-ORDER-DATE-R REDEFINES WS-ORDER-DATE.                 00012800
012900         10  WS-ORDER-CCYY         PIC 9(4).                      00012900
013000         10  WS-ORDER-MM           PIC 99.                        00013000
013100         10  WS-ORDER-DD           PIC 99.                        00013100
013200     05  FILLER                    PIC X(6).                      00013200
013300*                                                                 00013300
013400 01  WS-ACCUM-FIELDS.                                             00013400
013500     05  WS-TOTAL-REVENUE          PIC S9(9)V99   COMP-3          00013500
013600                                    VALUE ZERO.                   00013600
013700     05  WS-TOTAL-ORDERS           PIC 9(9)       COMP            00013700
013800                                    VALUE ZERO.                   00013800
013900     05  WS-NEW-CUSTOMERS          PIC 9(9)       COMP            00013900
014000                                    VALUE ZERO.                   00014000
014100     05  FILLER                    PIC X(6).                      00014100
014200 01  WS-ACCUM-DUMP REDEFINES WS-ACCUM-FIELDS.                     00014200
014300     05  FILLER                    PIC X(4).                      00014300
014400     05  WS-TOTAL-ORDERS-RAW       PIC X(4).                      00014400
014500     05  FILLER                    PIC X(10).                     00014500
014600*                                                                 00014600
014700 01  WS-MANAGER-FIELDS.                                           00014700
014800     05  WS-MANAGER-NAME           PIC X(100)     VALUE SPACES.   00014800
014900     05  WS-MANAGER-FOUND-SW       PIC X          VALUE 'N'.      00014900
015000         88  WS-MANAGER-FOUND                     VALUE 'Y'.      00015000
015100     05  FILLER                    PIC X(8).                      00015100
015200*                                                                 00015200
015300 01  PRINT-HEAD1.                                                 00015300
015400     05  FILLER                    PIC X(5)       VALUE SPACES.   00015400
015500     05  FILLER                    PIC X(40)      VALUE           00015500
015600             'DAILY SALES SUMMARY - RESTAURANT MGT   '.           00015600
015700     05  FILLER                    PIC X(9)       VALUE           00015700
015800             'DATE    '.                                          00015800
015900     05  HEAD1-DATE                PIC 9999/99/99.                00015900
016000     05  FILLER                    PIC X(74)      VALUE SPACES.   00016000
016100*                                                                 00016100
016200 01  PRINT-HEAD2.                                                 00016200
016300     05  FILLER                    PIC X(5)       VALUE SPACES.   00016300
016400     05  FILLER                    PIC X(15)      VALUE           00016400
016500             'MANAGER ON DUTY'.                                   00016500
016600     05  HEAD2-MANAGER             PIC X(100)     VALUE SPACES.   00016600
016700     05  FILLER                    PIC X(12)      VALUE SPACES.   00016700
016800*                                                                 00016800
016900 01  PRINT-DETAIL1.                                               00016900
017000     05  FILLER                    PIC X(5)       VALUE SPACES.   00017000
017100     05  DET1-LABEL                PIC X(20)      VALUE SPACES.   00017100
017200     05  DET1-VALUE                PIC Z(7)9.99.                  00017200
017300     05  FILLER                    PIC X(95)      VALUE SPACES.   00017300
017400****************************************************************  00017400
017500 PROCEDURE DIVISION.                                              00017500
017600*                                                                 00017600
017700 000-MAIN.                                                        00017700
017800     PERFORM 100-GET-PARAMETERS.                                  00017800
017900     PERFORM 200-OPEN-FILES.                                      00017900
018000     PERFORM 900-INIT-REPORT.                                     00018000
018100     PERFORM 210-ACCUM-TODAY-ORDERS THRU 210-EXIT.                00018100
018200     PERFORM 300-SCAN-USER-MASTER  THRU 300-EXIT.                 00018200
018300     PERFORM 800-WRITE-DAILY-REPORT.                              00018300
018400     PERFORM 850-PRINT-REPORT.                                    00018400
018500     PERFORM 990-CLOSE-FILES.                                     00018500
018600     STOP RUN.                                                    00018600
018700*                                                                 00018700
018800 100-GET-PARAMETERS.                                              00018800
018900     ACCEPT WS-PARM-RECORD.                                       00018900
019000     IF PARM-RPT-DATE = ZERO                                      00019000
019100         ACCEPT WS-TODAY-ACCEPT FROM DATE                         00019100
019200         PERFORM 110-WINDOW-TODAY-YEAR                            00019200
019300         MOVE WS-RUN-DATE TO PARM-RPT-DATE                        00019300
019400     ELSE                                                         00019400
019500         MOVE PARM-RPT-DATE TO WS-RUN-DATE                        00019500
019600     END-IF.                                                      00019600
019700*                                                                 00019700
019800 110-WINDOW-TODAY-YEAR.                                           00019800
019900     IF WS-TODAY-YY < 50                                          00019900
020000         MOVE 20 TO WS-RUN-CENTURY                                00020000
020100     ELSE                                                         00020100
020200         MOVE 19 TO WS-RUN-CENTURY                                00020200
020300     END-IF.                                                      00020300
020400     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-TODAY-YY.    00020400
020500     MOVE WS-TODAY-MM TO WS-RUN-MM.                               00020500
020600     MOVE WS-TODAY-DD TO WS-RUN-DD.                               00020600
020700*                                                                 00020700
020800 200-OPEN-FILES.                                                  00020800
020900     OPEN INPUT  ORDER-FILE.                                      00020900
021000     OPEN INPUT  USER-FILE.                                       00021000
021100     OPEN OUTPUT DAILY-REPORT-FILE.                               00021100
021200     OPEN OUTPUT PRINT-FILE.                                      00021200
021300*                                                                 00021300
021400 900-INIT-REPORT.                                                 00021400
021500     INITIALIZE WS-ACCUM-FIELDS.                                  00021500
021600     INITIALIZE WS-MANAGER-FIELDS.                                00021600
021700*                                                                 00021700
021800* TODAY'S FINISHED-ORDER REVENUE AND ORDER COUNT - SAME           00021800
021900* FINISH-ONLY RULE AS THE MONTHLY REPORT, FILTERED TO ONE DAY     00021900
022000* RATHER THAN A YEAR/MONTH.                                       00022000
022100*                                                                 00022100
022200 210-ACCUM-TODAY-ORDERS.                                          00022200
022300     PERFORM 610-READ-ORDER-FILE.                                 00022300
022400     PERFORM 215-ACCUM-ORDER-LOOP                                 00022400
022500         WITH TEST BEFORE UNTIL WS-ORDFILE-EOF.                   00022500
022600 210-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800*                                                                 00022800
022900 215-ACCUM-ORDER-LOOP.                                            00022900
023000     IF ORF-ORD-FINISHED                                          00023000
023100         MOVE ORF-ORD-CRTD-YEAR  TO WS-ORDER-CCYY                 00023100
023200         MOVE ORF-ORD-CRTD-MONTH TO WS-ORDER-MM                   00023200
023300         MOVE ORF-ORD-CRTD-DAY   TO WS-ORDER-DD                   00023300
023400         IF WS-ORDER-DATE = WS-RUN-DATE                           00023400
023500             ADD ORF-ORD-TOTAL-AMT TO WS-TOTAL-REVENUE            00023500
023600             ADD 1 TO WS-TOTAL-ORDERS                             00023600
023700         END-IF                                                   00023700
023800     END-IF.                                                      00023800
023900     PERFORM 610-READ-ORDER-FILE.                                 00023900
024000*                                                                 00024000
024100* THE USER MASTER IS SCANNED IN FULL FOR TWO THINGS AT ONCE -     00024100
024200* THE NEW-CUSTOMER COUNT FOR TODAY, AND THE ON-DUTY MANAGER'S     00024200
024300* NAME, WHICH IS JUST THE FIRST MANAGER-ROLE RECORD ON THE FILE.  00024300
024400*                                                                 00024400
024500 300-SCAN-USER-MASTER.                                            00024500
024600     PERFORM 620-READ-USER-FILE.                                  00024600
024700     PERFORM 305-SCAN-USER-LOOP                                   00024700
024800         WITH TEST BEFORE UNTIL WS-USRFILE-EOF.                   00024800
024900 300-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 305-SCAN-USER-LOOP.                                              00025200
025300     MOVE USF-USR-CRTD-YEAR  TO WS-ORDER-CCYY.                    00025300
025400     MOVE USF-USR-CRTD-MONTH TO WS-ORDER-MM.                      00025400
025500     MOVE USF-USR-CRTD-DAY   TO WS-ORDER-DD.                      00025500
025600     IF WS-ORDER-DATE = WS-RUN-DATE                               00025600
025700         ADD 1 TO WS-NEW-CUSTOMERS                                00025700
025800     END-IF.                                                      00025800
025900     IF NOT WS-MANAGER-FOUND AND USF-USR-IS-MANAGER               00025900
026000         MOVE 'Y' TO WS-MANAGER-FOUND-SW                          00026000
026100         MOVE USF-USR-FULLNAME TO WS-MANAGER-NAME                 00026100
026200     END-IF.                                                      00026200
026300     PERFORM 620-READ-USER-FILE.                                  00026300
026400*                                                                 00026400
026500 610-READ-ORDER-FILE.                                             00026500
026600     READ ORDER-FILE                                              00026600
026700         AT END                                                   00026700
026800             MOVE 'Y' TO WS-NO-MORE-ORDFILE                       00026800
026900     END-READ.                                                    00026900
027000*                                                                 00027000
027100 620-READ-USER-FILE.                                              00027100
027200     READ USER-FILE                                               00027200
027300         AT END                                                   00027300
027400             MOVE 'Y' TO WS-NO-MORE-USRFILE                       00027400
027500     END-READ.                                                    00027500
027600*                                                                 00027600
027700 800-WRITE-DAILY-REPORT.                                          00027700
027800     MOVE WS-TOTAL-REVENUE  TO DLY-TOTAL-REVENUE.                 00027800
027900     MOVE WS-TOTAL-ORDERS   TO DLY-TOTAL-ORDERS.                  00027900
028000     MOVE WS-NEW-CUSTOMERS  TO DLY-NEW-CUSTOMERS.                 00028000
028100     WRITE DLY-RPT-REC.                                           00028100
028200*                                                                 00028200
028300 850-PRINT-REPORT.                                                00028300
028400     MOVE PARM-RPT-DATE TO HEAD1-DATE.                            00028400
028500     MOVE PRINT-HEAD1 TO PRT-REC.                                 00028500
028600     WRITE PRT-REC AFTER ADVANCING C01.                           00028600
028700     IF WS-MANAGER-FOUND                                          00028700
028800         MOVE WS-MANAGER-NAME TO HEAD2-MANAGER                    00028800
028900     ELSE                                                         00028900
029000         MOVE 'NONE ON FILE' TO HEAD2-MANAGER                     00029000
029100     END-IF.                                                      00029100
029200     MOVE PRINT-HEAD2 TO PRT-REC.                                 00029200
029300     WRITE PRT-REC AFTER ADVANCING 1 LINE.                        00029300
029400     MOVE 'TOTAL REVENUE' TO DET1-LABEL.                          00029400
029500     MOVE WS-TOTAL-REVENUE TO DET1-VALUE.                         00029500
029600     MOVE PRINT-DETAIL1 TO PRT-REC.                               00029600
029700     WRITE PRT-REC AFTER ADVANCING 2 LINES.                       00029700
029800     MOVE 'TOTAL ORDERS' TO DET1-LABEL.                           00029800
029900     MOVE WS-TOTAL-ORDERS TO DET1-VALUE.                          00029900
030000     MOVE PRINT-DETAIL1 TO PRT-REC.                               00030000
030100     WRITE PRT-REC AFTER ADVANCING 1 LINE.                        00030100
030200     MOVE 'NEW CUSTOMERS' TO DET1-LABEL.                          00030200
030300     MOVE WS-NEW-CUSTOMERS TO DET1-VALUE.                         00030300
030400     MOVE PRINT-DETAIL1 TO PRT-REC.                               00030400
030500     WRITE PRT-REC AFTER ADVANCING 1 LINE.                        00030500
030600*                                                                 00030600
030700 990-CLOSE-FILES.                                                 00030700
030800     CLOSE ORDER-FILE.                                            00030800
030900     CLOSE USER-FILE.                                             00030900
031000     CLOSE DAILY-REPORT-FILE.                                     00031000
031100     CLOSE PRINT-FILE.                                            00031100
