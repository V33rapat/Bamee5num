000100***************************************************************** 00000100
000200*ETRCOPY  -  EMPLOYEE MAINTENANCE TRANSACTION RECORD LAYOUT       00000200
000300*                                                                 00000300
000400*   INPUT TO RSEMPMNT.  ONE RECORD PER ADD / UPDATE / DELETE      00000400
000500*   REQUEST AGAINST THE EMPLOYEE MASTER.  CODE WITH:              00000500
000600*       COPY ETRCOPY REPLACING ==:TAG:== BY ==xxx==.              00000600
000700*                                                                 00000700
000800*   TRANSACTION RULES BY COMMAND:                                 00000800
000900*        ADD     - ETR-EMP-ID BLANK, ETR-NAME REQUIRED.           00000900
001000*        UPDATE  - ETR-EMP-ID REQUIRED, OTHERS OPTIONAL.          00001000
001100*        DELETE  - ETR-EMP-ID REQUIRED, OTHERS IGNORED.           00001100
001200*                                                                 00001200
001300*   CHANGE ACTIVITY:                                              00001300
001400*     DATE     INIT  REQUEST   DESCRIPTION                        00001400
001500*     04/02/89  DES  SG-0142   ORIGINAL LAYOUT.                   00001500
001600*     11/02/91  LKW  SG-0602   ADDED ETR-USERNAME FOR CALLER-     00001600
001700*                               SUPPLIED LOGIN NAMES ON ADD.      00001700
001800*     09/02/98  RTM  SG-1254   Y2K REVIEW - NO DATE FIELDS ON     00001800
001900*                               THIS RECORD, NO CHANGE REQUIRED.  00001900
002000***************************************************************** 00002000
002100 01  :TAG:-REC.                                                   00002100
002200     05  :TAG:-COMMENT-FLAG          PIC X.                       00002200
002300     05  :TAG:-COMMAND                PIC X(6).                   00002300
002400         88  :TAG:-CMD-ADD            VALUE 'ADD   '.             00002400
002500         88  :TAG:-CMD-UPDATE         VALUE 'UPDATE'.             00002500
002600         88  :TAG:-CMD-DELETE         VALUE 'DELETE'.             00002600
002700     05  :TAG:-EMP-ID                 PIC 9(9).                   00002700
002800     05  :TAG:-EMP-ID-ALPHA REDEFINES                             00002800
002900         :TAG:-EMP-ID                 PIC X(9).                   00002900
003000     05  :TAG:-NAME                   PIC X(100).                 00003000
003100     05  :TAG:-NAME-SW                PIC X.                      00003100
003200         88  :TAG:-NAME-SUPPLIED      VALUE 'Y'.                  00003200
003300     05  :TAG:-POSITION                PIC X(50).                 00003300
003400     05  :TAG:-POSITION-SW              PIC X.                    00003400
003500         88  :TAG:-POSITION-SUPPLIED     VALUE 'Y'.               00003500
003600     05  :TAG:-USERNAME                PIC X(50).                 00003600
003700     05  :TAG:-USERNAME-SW              PIC X.                    00003700
003800         88  :TAG:-USERNAME-SUPPLIED     VALUE 'Y'.               00003800
003900     05  FILLER                        PIC X(29).                 00003900
